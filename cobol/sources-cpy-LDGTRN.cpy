000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* LDG0004 14/03/1988 RTANAKA  - TRANSACTIONS-IN RECORD LAYOUT -
000500*                              CURRENT-STATE SNAPSHOT OF A
000600*                              PAYMENT OR REFUND, USED AS THE
000700*                              LOOKUP TABLE FOR METADATA UPSERT
000800*                              AND AS THE REPORT SOURCE.
000900* LDG0021 04/02/1994 RTANAKA  - MOVE LDGTRN-AMOUNT TO COMP-3 TO
001000*                              BRING IT IN LINE WITH THE AMOUNT
001100*                              FIELDS ALREADY PACKED ELSEWHERE IN
001200*                              THE TRANSFER SUBSYSTEM.
001300* LDG0040 11/01/2001 SNAIR    - ADD LDGTRN-CREATED-DATE - NEEDED
001400*                              SO THE COUNT-BY-STATE AND SUMMARY
001500*                              REPORT JOBS CAN APPLY THE
001600*                              FROM-DATE/TO-DATE FILTER DIRECTLY
001700*                              OFF THIS FILE. SEE LDG-RFC-040.
001800*****************************************************************
001900* I-O FORMAT: LDGTRNR  FROM FILE TRANSACTIONS-IN
002000*****************************************************************
002100 05  LDGTRN-RECORD                 PIC X(110).
002200 05  LDGTRNR REDEFINES LDGTRN-RECORD.
002300     06  LDGTRN-TRANSACTION-ID     PIC S9(18).
002400*                                INTERNAL NUMERIC ID, PRIMARY KEY
002500     06  LDGTRN-EXTERNAL-ID        PIC X(26).
002600*                                EXTERNAL ID - MATCHES
002700*                                LDGEVT-RESOURCE-EXT-ID
002800     06  LDGTRN-STATE              PIC X(12).
002900*                                UNDEFINED/CREATED/STARTED/
003000*                                SUBMITTED/CAPTURABLE/SUCCESS/
003100*                                DECLINED/TIMEDOUT/CANCELLED/
003200*                                ERROR
003300     06  LDGTRN-GATEWAY-ACCT-ID    PIC X(10).
003400*                                OWNING MERCHANT (GATEWAY)
003500*                                ACCOUNT ID
003600     06  LDGTRN-TYPE               PIC X(07).
003700*                                PAYMENT OR REFUND
003800         88  LDGTRN-IS-PAYMENT               VALUE "PAYMENT".
003900         88  LDGTRN-IS-REFUND                 VALUE "REFUND".
004000     06  LDGTRN-AMOUNT             PIC S9(09) COMP-3.
004100*                                AMOUNT IN MINOR CURRENCY UNITS
004200*                                (PENCE)
004300     06  LDGTRN-CREATED-DATE       PIC X(26).
004400*                                ISO-8601 UTC TIMESTAMP THE
004500*                                TRANSACTION WAS CREATED - ADDED
004600*                                PER LDG-RFC-040, SEE DESIGN NOTE
004700*                                "OPEN DECISION" IN THE LEDGER
004800*                                BUILD BOOK
004900     06  FILLER                    PIC X(06).
005000*                                RESERVED FOR FUTURE EXPANSION
