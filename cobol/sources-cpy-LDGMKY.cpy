000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* LDG0005 14/03/1988 RTANAKA  - METADATA-KEYS-OUT RECORD LAYOUT -
000500*                              DISTINCT EXTERNAL_METADATA KEY
000600*                              NAMES SEEN, ONE ROW PER KEY IN
000700*                              FIRST-SEEN ORDER.
000800*****************************************************************
000900* I-O FORMAT: LDGMKYR  FROM FILE METADATA-KEYS-OUT
001000*****************************************************************
001100 05  LDGMKY-RECORD                 PIC X(60).
001200 05  LDGMKYR REDEFINES LDGMKY-RECORD.
001300     06  LDGMKY-METADATA-KEY       PIC X(50).
001400*                                DISTINCT KEY NAME - INSERTED
001500*                                ONCE ON FIRST SIGHTING
001600     06  FILLER                    PIC X(10).
001700*                                RESERVED FOR FUTURE EXPANSION
