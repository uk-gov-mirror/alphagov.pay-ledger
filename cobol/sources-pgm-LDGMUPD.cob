000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGMUPD.
000500 AUTHOR.         R TANAKA.
000600 INSTALLATION.   IBM-AS400 PRODUCTION LIBRARY COMLIB.
000700 DATE-WRITTEN.   21 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE - TRANSACTION METADATA
001200*               UPSERT SUBROUTINE.  GIVEN ONE FOLDED EVENT DIGEST
001300*               (BUILT BY LDGEDIG) THIS ROUTINE RESOLVES THE
001400*               OWNING TRANSACTION BY EXTERNAL ID AGAINST
001500*               TRANSACTIONS-IN, PULLS THE "EXTERNAL_METADATA"
001600*               NAME/VALUE PAIRS OUT OF THE DIGEST EVENT DATA,
001700*               AND RETURNS THEM TO THE CALLER (LDGMAIN) TO
001800*               WRITE AWAY.  THIS ROUTINE DOES NOT WRITE ANY
001900*               OUTPUT FILE ITSELF.
002000*
002100*               TRANSACTIONS-IN IS LOADED INTO A WORKING STORAGE
002200*               TABLE ON THE FIRST CALL ONLY AND SEARCHED BY
002300*               EXTERNAL ID ON EVERY CALL THEREAFTER - THE FILE
002400*               COMES TO US IN SEQUENTIAL FORM, UNKEYED, SO THE
002500*               USUAL INDEXED READ-BY-KEY THIS SHOP USES ON THE
002600*               STPL/BANK/COUNTRY TABLES IS NOT AVAILABLE HERE.
002700*
002800*----------------------------------------------------------------*
002900* HISTORY OF MODIFICATION:
003000*----------------------------------------------------------------*
003100* LDG0013 21/03/1988 RTANAKA  - INITIAL VERSION.
003200*----------------------------------------------------------------*
003300* LDG0025 04/02/1994 RTANAKA  - RAISE WK-TRN-TABLE LIMIT TO 1000
003400*                              ENTRIES - DAILY VOLUME OUTGREW THE
003500*                              ORIGINAL 250 ROW TABLE.
003600*----------------------------------------------------------------*
003700* LDG0037 19/08/1999 PKOH     - Y2K REVIEW - TRANSACTION-CREATED-
003800*                              DATE AND EVENT-DATE ARE CARRIED AS
003900*                              ISO 8601 STRINGS, COMPARED AS TEXT
004000*                              ONLY, NOT AS DATES. NO CHANGE
004100*                              REQUIRED. SIGNED OFF PER
004200*                              LDG-Y2K-004.
004300*----------------------------------------------------------------*
004400* LDG0049 19/05/2003 SNAIR    - THE EXTERNAL_METADATA SCANNER
004500*                              (PARAGRAPHS D000-D199) WAS NOT
004600*                              SKIPPING A LEADING SPACE AFTER THE
004700*                              COLON IN SOME GATEWAY PAYLOADS,
004800*                              LOSING THE FIRST CHARACTER OF THE
004900*                              VALUE. FIXED TO SCAN FORWARD FOR
005000*                              THE OPENING QUOTE INSTEAD OF
005100*                              ASSUMING THE NEXT BYTE. TICKET
005200*                              LDG-HD-1140.
005300*----------------------------------------------------------------*
005400 EJECT
005500**********************
005600 ENVIRONMENT DIVISION.
005700**********************
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  IBM-AS400.
006000 OBJECT-COMPUTER.  IBM-AS400.
006100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006200                   UPSI-0 IS UPSI-SWITCH-0
006300                     ON STATUS IS U0-ON
006400                     OFF STATUS IS U0-OFF.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT TRANSACTIONS-IN   ASSIGN TO DATABASE-TRANSACTIONS-IN
006900             ORGANIZATION IS SEQUENTIAL
007000             FILE STATUS IS WK-C-FILE-STATUS.
007100
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600**************
007700 FD  TRANSACTIONS-IN
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS WK-C-TRANSACTIONS-IN.
008000 01  WK-C-TRANSACTIONS-IN.
008100     COPY LDGTRN.
008200
008300*************************
008400 WORKING-STORAGE SECTION.
008500*************************
008600 01  FILLER                          PIC X(24)        VALUE
008700     "** PROGRAM LDGMUPD   **".
008800
008900* ------------------ PROGRAM WORKING STORAGE -------------------*
009000 01  WK-C-COMMON.
009100     COPY LDGCMW.
009200
009300 01  WK-C-DATE-AREA.
009400     COPY LDGDAT.
009500
009600 01  WK-C-FIRST-TIME-SW              PIC X(01) VALUE "Y".
009700     88  WK-C-FIRST-TIME                      VALUE "Y".
009800
009900*-----------------------------------------------------------------
010000* TRANSACTIONS-IN LOADED ONCE, HELD FOR THE LIFE OF THE RUN UNIT -
010100* SEARCHED LINEARLY BY EXTERNAL ID SINCE THE FILE IS UNKEYED.
010200*-----------------------------------------------------------------
010300 01  WK-TRN-COUNT                    PIC S9(04) COMP VALUE ZERO.
010400 01  WK-TRN-TABLE-AREA.
010500     05  WK-TRN-ENTRY OCCURS 0 TO 1000 TIMES
010600             DEPENDING ON WK-TRN-COUNT
010700             INDEXED BY WK-TRN-IDX.
010800         10  WK-TRN-EXTERNAL-ID      PIC X(26).
010900         10  WK-TRN-TRANSACTION-ID   PIC S9(18).
011000
011100*-----------------------------------------------------------------
011200* KEYS ALREADY WRITTEN TO METADATA-KEYS-OUT THIS RUN - A KEY IS
011300* WRITTEN AWAY ONCE ONLY, THE FIRST TIME ANY TRANSACTION USES IT.
011400*-----------------------------------------------------------------
011500 01  WK-SEEN-KEY-COUNT                PIC S9(04) COMP VALUE ZERO.
011600 01  WK-SEEN-KEY-TABLE-AREA.
011700     05  WK-SEEN-KEY-ENTRY OCCURS 0 TO 200 TIMES
011800             DEPENDING ON WK-SEEN-KEY-COUNT
011900             INDEXED BY WK-SEEN-KEY-IDX
012000                                      PIC X(50).
012100
012200 01  WK-C-KEY-MATCHED-SW             PIC X(01).
012300     88  WK-C-KEY-ALREADY-SEEN               VALUE "Y".
012400     88  WK-C-KEY-NOT-SEEN                   VALUE "N".
012500
012600*-----------------------------------------------------------------
012700* HAND-ROLLED SCANNER FOR THE "EXTERNAL_METADATA" OBJECT CARRIED
012800* INSIDE THE DIGEST EVENT-DATA TEXT - NO SHOP JSON LIBRARY EXISTS
012900* ON THIS PLATFORM SO THE BRACES AND QUOTES ARE WALKED BY HAND.
013000*-----------------------------------------------------------------
013100 01  WK-C-PARSE-WORK.
013200     05  WK-C-PARSE-TEXT              PIC X(2000).
013300     05  WK-C-PARSE-LEN                PIC S9(04) COMP
013400                                                    VALUE 2000.
013500     05  WK-C-PARSE-POS                PIC S9(04) COMP.
013600     05  WK-C-PARSE-SCAN-IDX           PIC S9(04) COMP.
013700     05  WK-C-PARSE-FOUND-POS          PIC S9(04) COMP.
013800     05  WK-C-PARSE-CHAR-FOUND-SW      PIC X(01).
013900         88  WK-C-PARSE-CHAR-FOUND              VALUE "Y".
014000         88  WK-C-PARSE-CHAR-NOT-FOUND          VALUE "N".
014100     05  WK-C-PARSE-BLOCK-FOUND-SW     PIC X(01).
014200         88  WK-C-METADATA-BLOCK-FOUND          VALUE "Y".
014300         88  WK-C-METADATA-BLOCK-NOT-FOUND      VALUE "N".
014400     05  WK-C-PARSE-MORE-PAIRS-SW      PIC X(01).
014500         88  WK-C-PARSE-MORE-PAIRS              VALUE "Y".
014600         88  WK-C-PARSE-NO-MORE-PAIRS           VALUE "N".
014700     05  WK-C-PARSE-SCAN-DONE-SW        PIC X(01).
014800         88  WK-C-PARSE-SCAN-DONE                VALUE "Y".
014900         88  WK-C-PARSE-SCAN-NOT-DONE             VALUE "N".
015000     05  WK-C-PARSE-KEY-START          PIC S9(04) COMP.
015100     05  WK-C-PARSE-KEY-END            PIC S9(04) COMP.
015200     05  WK-C-PARSE-VAL-START          PIC S9(04) COMP.
015300     05  WK-C-PARSE-VAL-END            PIC S9(04) COMP.
015400     05  WK-C-PARSE-KEY-LEN            PIC S9(04) COMP.
015500     05  WK-C-PARSE-VAL-LEN            PIC S9(04) COMP.
015600     05  WK-C-PARSE-SEARCH-TARGET      PIC X(18) VALUE
015700             "EXTERNAL_METADATA:".
015800
015900 01  WK-C-SCAN-CHAR                   PIC X(01).
016000
016100*****************
016200 LINKAGE SECTION.
016300*****************
016400 01  LK-MUPD-LINKAGE.
016500     COPY LDGUPD.
016600
016700 EJECT
016800********************************************
016900 PROCEDURE DIVISION USING LK-MUPD-RECORD.
017000********************************************
017100 MAIN-MODULE.
017200     IF WK-C-FIRST-TIME
017300         PERFORM A000-LOAD-TRANSACTIONS
017400            THRU A099-LOAD-TRANSACTIONS-EX
017500         MOVE "N"                TO WK-C-FIRST-TIME-SW
017600     END-IF.
017700
017800     MOVE "N"                    TO LK-MUPD-TRANSACTION-FOUND.
017900     MOVE ZERO                   TO LK-MUPD-TRANSACTION-ID
018000                                     LK-MUPD-PAIR-COUNT.
018100
018200     PERFORM B000-FIND-TRANSACTION
018300        THRU B099-FIND-TRANSACTION-EX.
018400
018500     IF LK-MUPD-FOUND
018600         PERFORM C000-EXTRACT-METADATA
018700            THRU C099-EXTRACT-METADATA-EX
018800     END-IF.
018900
019000     GOBACK.
019100
019200*---------------------------------------------------------------*
019300*  ONE-TIME LOAD OF TRANSACTIONS-IN INTO WORKING STORAGE - THE
019400*  TABLE IS HELD ACROSS CALLS BECAUSE THIS PROGRAM IS NOT
019500*  COMPILED IS INITIAL.
019600*---------------------------------------------------------------*
019700 A000-LOAD-TRANSACTIONS.
019800*---------------------------------------------------------------*
019900     OPEN INPUT TRANSACTIONS-IN.
020000     IF NOT WK-C-SUCCESSFUL
020100         DISPLAY "LDGMUPD - OPEN FILE ERROR - TRANSACTIONS-IN"
020200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020300         GO TO A099-LOAD-TRANSACTIONS-EX
020400     END-IF.
020500
020600     MOVE ZERO                   TO WK-TRN-COUNT.
020700     READ TRANSACTIONS-IN
020800         AT END MOVE "10"        TO WK-C-FILE-STATUS
020900     END-READ.
021000
021100     PERFORM A100-STORE-ONE-TRANSACTION
021200        THRU A199-STORE-ONE-TRANSACTION-EX
021300          UNTIL WK-C-END-OF-FILE.
021400
021500     CLOSE TRANSACTIONS-IN.
021600
021700 A099-LOAD-TRANSACTIONS-EX.
021800     EXIT.
021900
022000*---------------------------------------------------------------*
022100 A100-STORE-ONE-TRANSACTION.
022200*---------------------------------------------------------------*
022300     IF WK-TRN-COUNT < 1000
022400         ADD 1                   TO WK-TRN-COUNT
022500         MOVE LDGTRN-EXTERNAL-ID
022600           TO WK-TRN-EXTERNAL-ID (WK-TRN-COUNT)
022700         MOVE LDGTRN-TRANSACTION-ID
022800           TO WK-TRN-TRANSACTION-ID (WK-TRN-COUNT)
022900     ELSE
023000         SET WK-C-TABLE-FULL      TO TRUE
023100         ADD 1                    TO WK-C-OVERFLOW-COUNT
023200     END-IF.
023300
023400     READ TRANSACTIONS-IN
023500         AT END MOVE "10"        TO WK-C-FILE-STATUS
023600     END-READ.
023700
023800 A199-STORE-ONE-TRANSACTION-EX.
023900     EXIT.
024000
024100*---------------------------------------------------------------*
024200*  LOCATE THE TRANSACTION OWNING THIS DIGEST, BY EXTERNAL ID.
024300*---------------------------------------------------------------*
024400 B000-FIND-TRANSACTION.
024500*---------------------------------------------------------------*
024600     SET WK-TRN-IDX              TO 1.
024700
024800     IF WK-TRN-COUNT NOT GREATER THAN ZERO
024900         GO TO B099-FIND-TRANSACTION-EX
025000     END-IF.
025100
025200     SEARCH WK-TRN-ENTRY
025300         AT END
025400             NEXT SENTENCE
025500         WHEN WK-TRN-EXTERNAL-ID (WK-TRN-IDX) =
025600                 LK-MUPD-EXTERNAL-ID
025700             SET LK-MUPD-FOUND       TO TRUE
025800             MOVE WK-TRN-TRANSACTION-ID (WK-TRN-IDX)
025900               TO LK-MUPD-TRANSACTION-ID
026000     END-SEARCH.
026100
026200 B099-FIND-TRANSACTION-EX.
026300     EXIT.
026400
026500*---------------------------------------------------------------*
026600*  WALK THE DIGEST EVENT-DATA TEXT BY HAND LOOKING FOR THE
026700*  "EXTERNAL_METADATA" OBJECT, AND PULL OUT EVERY "KEY":"VALUE"
026800*  PAIR FOUND INSIDE IT.  AN ABSENT OR EMPTY OBJECT LEAVES
026900*  LK-MUPD-PAIR-COUNT AT ZERO AND THE CALLER WRITES NOTHING.
027000*---------------------------------------------------------------*
027100 C000-EXTRACT-METADATA.
027200*---------------------------------------------------------------*
027300     MOVE SPACES                 TO WK-C-PARSE-TEXT.
027400     MOVE LK-MUPD-EVENT-DATA     TO WK-C-PARSE-TEXT.
027500     MOVE 1                      TO WK-C-PARSE-POS.
027600
027700     PERFORM D000-FIND-METADATA-BLOCK
027800        THRU D099-FIND-METADATA-BLOCK-EX.
027900
028000     IF WK-C-METADATA-BLOCK-NOT-FOUND
028100         GO TO C099-EXTRACT-METADATA-EX
028200     END-IF.
028300
028400     SET WK-C-PARSE-MORE-PAIRS   TO TRUE.
028500
028600     PERFORM D100-EXTRACT-ONE-PAIR
028700        THRU D199-EXTRACT-ONE-PAIR-EX
028800          UNTIL WK-C-PARSE-NO-MORE-PAIRS
028900             OR LK-MUPD-PAIR-COUNT NOT LESS THAN 20.
029000
029100 C099-EXTRACT-METADATA-EX.
029200     EXIT.
029300
029400*---------------------------------------------------------------*
029500*  FIND THE OPENING BRACE OF THE EXTERNAL_METADATA OBJECT -
029600*  SCANS FOR THE LITERAL "EXTERNAL_METADATA:" AND THEN FOR THE
029700*  NEXT "{" AFTER IT. SETS WK-C-PARSE-POS JUST PAST THAT BRACE.
029800*---------------------------------------------------------------*
029900 D000-FIND-METADATA-BLOCK.
030000*---------------------------------------------------------------*
030100     SET WK-C-METADATA-BLOCK-NOT-FOUND TO TRUE.
030200     SET WK-C-PARSE-CHAR-NOT-FOUND     TO TRUE.
030300
030400     MOVE 1                      TO WK-C-PARSE-SCAN-IDX.
030500
030600     PERFORM D050-TEST-FOR-METADATA-TAG
030700        THRU D059-TEST-FOR-METADATA-TAG-EX
030800          UNTIL WK-C-PARSE-SCAN-IDX > WK-C-PARSE-LEN - 17
030900             OR WK-C-PARSE-CHAR-FOUND.
031000
031100     IF WK-C-PARSE-CHAR-NOT-FOUND
031200         GO TO D099-FIND-METADATA-BLOCK-EX
031300     END-IF.
031400
031500     MOVE "{"                    TO WK-C-SCAN-CHAR.
031600     PERFORM E000-FIND-CHARACTER
031700        THRU E099-FIND-CHARACTER-EX.
031800
031900     IF WK-C-PARSE-CHAR-NOT-FOUND
032000         GO TO D099-FIND-METADATA-BLOCK-EX
032100     END-IF.
032200
032300     MOVE WK-C-PARSE-FOUND-POS + 1 TO WK-C-PARSE-POS.
032400     SET WK-C-METADATA-BLOCK-FOUND TO TRUE.
032500
032600 D099-FIND-METADATA-BLOCK-EX.
032700     EXIT.
032800
032900*---------------------------------------------------------------*
033000*  TEST ONE POSITION OF THE EVENT-DATA TEXT FOR A MATCH ON THE
033100*  18-BYTE "EXTERNAL_METADATA:" TAG, ADVANCING THE SCAN POINTER
033200*  WHEN IT DOES NOT MATCH.
033300*---------------------------------------------------------------*
033400 D050-TEST-FOR-METADATA-TAG.
033500*---------------------------------------------------------------*
033600     IF WK-C-PARSE-TEXT (WK-C-PARSE-SCAN-IDX : 18) =
033700             WK-C-PARSE-SEARCH-TARGET
033800         SET WK-C-PARSE-CHAR-FOUND    TO TRUE
033900         MOVE WK-C-PARSE-SCAN-IDX + 18
034000           TO WK-C-PARSE-POS
034100     ELSE
034200         ADD 1                        TO WK-C-PARSE-SCAN-IDX
034300     END-IF.
034400
034500 D059-TEST-FOR-METADATA-TAG-EX.
034600     EXIT.
034700
034800*---------------------------------------------------------------*
034900*  EXTRACT ONE "KEY":"VALUE" PAIR STARTING AT WK-C-PARSE-POS,
035000*  STORE IT ON THE RESULT TABLE, AND LEAVE WK-C-PARSE-POS JUST
035100*  PAST IT.  A CLOSING BRACE OR AN UNMATCHED QUOTE ENDS THE LOOP.
035200*---------------------------------------------------------------*
035300 D100-EXTRACT-ONE-PAIR.
035400*---------------------------------------------------------------*
035500     MOVE QUOTE                  TO WK-C-SCAN-CHAR.
035600     PERFORM E000-FIND-CHARACTER
035700        THRU E099-FIND-CHARACTER-EX.
035800     IF WK-C-PARSE-CHAR-NOT-FOUND
035900         SET WK-C-PARSE-NO-MORE-PAIRS TO TRUE
036000         GO TO D199-EXTRACT-ONE-PAIR-EX
036100     END-IF.
036200     MOVE WK-C-PARSE-FOUND-POS + 1 TO WK-C-PARSE-KEY-START.
036300     MOVE WK-C-PARSE-FOUND-POS + 1 TO WK-C-PARSE-POS.
036400
036500     PERFORM E000-FIND-CHARACTER
036600        THRU E099-FIND-CHARACTER-EX.
036700     IF WK-C-PARSE-CHAR-NOT-FOUND
036800         SET WK-C-PARSE-NO-MORE-PAIRS TO TRUE
036900         GO TO D199-EXTRACT-ONE-PAIR-EX
037000     END-IF.
037100     MOVE WK-C-PARSE-FOUND-POS   TO WK-C-PARSE-KEY-END.
037200     MOVE WK-C-PARSE-FOUND-POS + 1 TO WK-C-PARSE-POS.
037300
037400     COMPUTE WK-C-PARSE-KEY-LEN =
037500             WK-C-PARSE-KEY-END - WK-C-PARSE-KEY-START.
037600
037700* -- SKIP THE COLON AND FIND THE OPENING QUOTE OF THE VALUE --
037800     PERFORM E000-FIND-CHARACTER
037900        THRU E099-FIND-CHARACTER-EX.
038000     IF WK-C-PARSE-CHAR-NOT-FOUND
038100         SET WK-C-PARSE-NO-MORE-PAIRS TO TRUE
038200         GO TO D199-EXTRACT-ONE-PAIR-EX
038300     END-IF.
038400     MOVE WK-C-PARSE-FOUND-POS + 1 TO WK-C-PARSE-VAL-START.
038500     MOVE WK-C-PARSE-FOUND-POS + 1 TO WK-C-PARSE-POS.
038600
038700     PERFORM E000-FIND-CHARACTER
038800        THRU E099-FIND-CHARACTER-EX.
038900     IF WK-C-PARSE-CHAR-NOT-FOUND
039000         SET WK-C-PARSE-NO-MORE-PAIRS TO TRUE
039100         GO TO D199-EXTRACT-ONE-PAIR-EX
039200     END-IF.
039300     MOVE WK-C-PARSE-FOUND-POS   TO WK-C-PARSE-VAL-END.
039400     MOVE WK-C-PARSE-FOUND-POS + 1 TO WK-C-PARSE-POS.
039500
039600     COMPUTE WK-C-PARSE-VAL-LEN =
039700             WK-C-PARSE-VAL-END - WK-C-PARSE-VAL-START.
039800
039900     PERFORM D150-STORE-ONE-PAIR
040000        THRU D159-STORE-ONE-PAIR-EX.
040100
040200* -- A "}" BEFORE THE NEXT QUOTE MEANS THE OBJECT IS DONE --
040300     MOVE WK-C-PARSE-POS          TO WK-C-PARSE-SCAN-IDX.
040400     SET WK-C-PARSE-SCAN-NOT-DONE TO TRUE.
040500     PERFORM D170-SCAN-FOR-NEXT-PAIR
040600        THRU D179-SCAN-FOR-NEXT-PAIR-EX
040700          UNTIL WK-C-PARSE-SCAN-IDX > WK-C-PARSE-LEN
040800             OR WK-C-PARSE-SCAN-DONE.
040900
041000 D199-EXTRACT-ONE-PAIR-EX.
041100     EXIT.
041200
041300*---------------------------------------------------------------*
041400*  LOOK AHEAD FOR EITHER THE CLOSING BRACE OF THE OBJECT OR THE
041500*  OPENING QUOTE OF THE NEXT KEY - WHICHEVER COMES FIRST DECIDES
041600*  WHETHER THE PAIR LOOP IN D100 CONTINUES.
041700*---------------------------------------------------------------*
041800 D170-SCAN-FOR-NEXT-PAIR.
041900*---------------------------------------------------------------*
042000     IF WK-C-PARSE-TEXT (WK-C-PARSE-SCAN-IDX : 1) = "}"
042100         SET WK-C-PARSE-NO-MORE-PAIRS TO TRUE
042200         SET WK-C-PARSE-SCAN-DONE     TO TRUE
042300     ELSE
042400         IF WK-C-PARSE-TEXT (WK-C-PARSE-SCAN-IDX : 1) = QUOTE
042500             MOVE WK-C-PARSE-SCAN-IDX TO WK-C-PARSE-POS
042600             SET WK-C-PARSE-SCAN-DONE TO TRUE
042700         ELSE
042800             ADD 1                    TO WK-C-PARSE-SCAN-IDX
042900         END-IF
043000     END-IF.
043100
043200 D179-SCAN-FOR-NEXT-PAIR-EX.
043300     EXIT.
043400
043500*---------------------------------------------------------------*
043600*  ADD ONE KEY/VALUE PAIR TO THE RESULT TABLE PASSED BACK TO
043700*  LDGMAIN, FLAGGING WHETHER THE KEY IS NEW TO THIS RUN.
043800*---------------------------------------------------------------*
043900 D150-STORE-ONE-PAIR.
044000*---------------------------------------------------------------*
044100     ADD 1                       TO LK-MUPD-PAIR-COUNT.
044200     SET LK-MUPD-PAIR-IDX        TO LK-MUPD-PAIR-COUNT.
044300     MOVE SPACES
044400       TO LK-MUPD-PAIR-KEY (LK-MUPD-PAIR-IDX)
044500          LK-MUPD-PAIR-VALUE (LK-MUPD-PAIR-IDX).
044600     MOVE WK-C-PARSE-TEXT (WK-C-PARSE-KEY-START :
044700             WK-C-PARSE-KEY-LEN)
044800       TO LK-MUPD-PAIR-KEY (LK-MUPD-PAIR-IDX).
044900     MOVE WK-C-PARSE-TEXT (WK-C-PARSE-VAL-START :
045000             WK-C-PARSE-VAL-LEN)
045100       TO LK-MUPD-PAIR-VALUE (LK-MUPD-PAIR-IDX).
045200
045300     PERFORM D160-CHECK-KEY-SEEN
045400        THRU D169-CHECK-KEY-SEEN-EX.
045500
045600     IF WK-C-KEY-ALREADY-SEEN
045700         MOVE "N"
045800           TO LK-MUPD-PAIR-NEW-KEY (LK-MUPD-PAIR-IDX)
045900     ELSE
046000         MOVE "Y"
046100           TO LK-MUPD-PAIR-NEW-KEY (LK-MUPD-PAIR-IDX)
046200         IF WK-SEEN-KEY-COUNT < 200
046300             ADD 1                TO WK-SEEN-KEY-COUNT
046400             MOVE LK-MUPD-PAIR-KEY (LK-MUPD-PAIR-IDX)
046500               TO WK-SEEN-KEY-ENTRY (WK-SEEN-KEY-COUNT)
046600         ELSE
046700             SET WK-C-TABLE-FULL      TO TRUE
046800             ADD 1                    TO WK-C-OVERFLOW-COUNT
046900         END-IF
047000     END-IF.
047100
047200 D159-STORE-ONE-PAIR-EX.
047300     EXIT.
047400
047500*---------------------------------------------------------------*
047600 D160-CHECK-KEY-SEEN.
047700*---------------------------------------------------------------*
047800     SET WK-C-KEY-NOT-SEEN       TO TRUE.
047900     SET WK-SEEN-KEY-IDX         TO 1.
048000
048100     IF WK-SEEN-KEY-COUNT NOT GREATER THAN ZERO
048200         GO TO D169-CHECK-KEY-SEEN-EX
048300     END-IF.
048400
048500     SEARCH WK-SEEN-KEY-ENTRY
048600         AT END
048700             NEXT SENTENCE
048800         WHEN WK-SEEN-KEY-ENTRY (WK-SEEN-KEY-IDX) =
048900                 LK-MUPD-PAIR-KEY (LK-MUPD-PAIR-IDX)
049000             SET WK-C-KEY-ALREADY-SEEN TO TRUE
049100     END-SEARCH.
049200
049300 D169-CHECK-KEY-SEEN-EX.
049400     EXIT.
049500
049600*---------------------------------------------------------------*
049700*  FIND THE NEXT OCCURRENCE OF WK-C-SCAN-CHAR (A SINGLE
049800*  CHARACTER) IN WK-C-PARSE-TEXT, STARTING FROM WK-C-PARSE-POS.
049900*  SETS WK-C-PARSE-FOUND-POS AND WK-C-PARSE-CHAR-FOUND-SW.
050000*---------------------------------------------------------------*
050100 E000-FIND-CHARACTER.
050200*---------------------------------------------------------------*
050300     SET WK-C-PARSE-CHAR-NOT-FOUND TO TRUE.
050400     MOVE WK-C-PARSE-POS          TO WK-C-PARSE-SCAN-IDX.
050500
050600     PERFORM E050-TEST-ONE-CHARACTER
050700        THRU E059-TEST-ONE-CHARACTER-EX
050800          UNTIL WK-C-PARSE-SCAN-IDX > WK-C-PARSE-LEN
050900             OR WK-C-PARSE-CHAR-FOUND.
051000
051100 E099-FIND-CHARACTER-EX.
051200     EXIT.
051300
051400*---------------------------------------------------------------*
051500*  TEST ONE POSITION OF THE EVENT-DATA TEXT FOR A MATCH ON
051600*  WK-C-SCAN-CHAR, ADVANCING THE SCAN POINTER WHEN IT DOES NOT.
051700*---------------------------------------------------------------*
051800 E050-TEST-ONE-CHARACTER.
051900*---------------------------------------------------------------*
052000     IF WK-C-PARSE-TEXT (WK-C-PARSE-SCAN-IDX : 1) = WK-C-SCAN-CHAR
052100         SET WK-C-PARSE-CHAR-FOUND TO TRUE
052200         MOVE WK-C-PARSE-SCAN-IDX  TO WK-C-PARSE-FOUND-POS
052300     ELSE
052400         ADD 1                     TO WK-C-PARSE-SCAN-IDX
052500     END-IF.
052600
052700 E059-TEST-ONE-CHARACTER-EX.
052800     EXIT.
052900
053000******************************************************************
053100************** END OF PROGRAM SOURCE -  LDGMUPD ***************
053200******************************************************************
