000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* LDG0006 14/03/1988 RTANAKA  - TRANSACTION-METADATA-OUT RECORD
000500*                              LAYOUT - ONE ROW PER (TRANSACTION,
000600*                              METADATA KEY) WITH ITS LATEST
000700*                              VALUE.
000800*****************************************************************
000900* I-O FORMAT: LDGTMDR  FROM FILE TRANSACTION-METADATA-OUT
001000*****************************************************************
001100 05  LDGTMD-RECORD                 PIC X(178).
001200 05  LDGTMDR REDEFINES LDGTMD-RECORD.
001300     06  LDGTMD-TRANSACTION-ID     PIC S9(18).
001400*                                FOREIGN KEY TO
001500*                                LDGTRN-TRANSACTION-ID
001600     06  LDGTMD-METADATA-KEY       PIC X(50).
001700*                                METADATA KEY NAME
001800     06  LDGTMD-METADATA-VALUE     PIC X(100).
001900*                                METADATA VALUE, STORED AS ITS
002000*                                STRING REPRESENTATION - NO
002100*                                NUMERIC SCALING, NO CURRENCY
002200     06  FILLER                    PIC X(10).
002300*                                RESERVED FOR FUTURE EXPANSION
