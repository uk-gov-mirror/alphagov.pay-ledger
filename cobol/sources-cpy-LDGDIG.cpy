000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* LDG0007 14/03/1988 RTANAKA  - LINKAGE RECORD PASSED LDGMAIN ->
000500*                              LDGEDIG -> LDGMUPD. INPUT IS THE
000600*                              ORDERED EVENT GROUP FOR ONE
000700*                              RESOURCE, OUTPUT IS THE FOLDED
000800*                              DIGEST (LATEST EVENT-DATA).
000900* LDG0022 04/02/1994 RTANAKA  - RAISE LK-EDIG-EVENT-TABLE FROM 20
001000*                              TO 50 OCCURRENCES - SOME REFUND
001100*                              RETRY CHAINS WERE OVERFLOWING THE
001200*                              OLD LIMIT.
001300*****************************************************************
001400* I-O FORMAT: LK-LDGEDIG-RECORD, USING GROUP
001500*****************************************************************
001600 05  LK-EDIG-RECORD.
001700     10  LK-EDIG-INPUT.
001800         15  LK-EDIG-EVENT-COUNT    PIC S9(04) COMP.
001900*                                NUMBER OF EVENTS IN THE TABLE
002000*                                BELOW, OLDEST FIRST
002100         15  LK-EDIG-EVENT-TABLE OCCURS 1 TO 50 TIMES
002200                 DEPENDING ON LK-EDIG-EVENT-COUNT
002300                 INDEXED BY LK-EDIG-EVENT-IDX.
002400             20  LK-EDIG-EVT-EXT-ID     PIC X(26).
002500             20  LK-EDIG-EVT-EVENT-DATA PIC X(2000).
002600     10  LK-EDIG-OUTPUT.
002700         15  LK-EDIG-DIGEST-EXT-ID      PIC X(26).
002800*                                EXTERNAL ID RESOLVED FROM THE
002900*                                LATEST EVENT IN THE GROUP
003000         15  LK-EDIG-DIGEST-EVENT-DATA  PIC X(2000).
003100*                                EVENT-DATA OF THE LATEST EVENT
003200*                                IN THE GROUP
003300         15  FILLER                     PIC X(05).
003400*                                RESERVED FOR FUTURE EXPANSION
003500     10  LK-EDIG-OUTPUT-FLAT REDEFINES LK-EDIG-OUTPUT
003600                                 PIC X(2031).
003700*                                FLAT VIEW, USED TO INITIALIZE
003800*                                THE OUTPUT GROUP IN ONE MOVE
