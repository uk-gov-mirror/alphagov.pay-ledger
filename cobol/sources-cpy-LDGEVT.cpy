000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* LDG0003 14/03/1988 RTANAKA  - EVENTS-IN RECORD LAYOUT - ONE ROW
000500*                              PER PAYMENT/REFUND LIFECYCLE EVENT
000600*                              AS DEQUEUED FROM THE FRONT-END
000700*                              CAPTURE SYSTEM.
000800* LDG0019 23/07/1993 RTANAKA  - WIDEN LDGEVT-EVENT-DATA FROM 1200
000900*                              TO 2000 BYTES - CARD-API PAYLOADS
001000*                              NOW CARRY 3-D SECURE FIELDS.
001100* LDG0035 19/08/1999 PKOH     - Y2K REVIEW - LDGEVT-EVENT-DATE IS
001200*                              STORED AS THE FULL ISO-8601 STRING
001300*                              (4-DIGIT YEAR), NO CHANGE REQUIRED.
001400*                              SIGNED OFF PER LDG-Y2K-004.
001500*****************************************************************
001600* I-O FORMAT: LDGEVTR  FROM FILE EVENTS-IN
001700*****************************************************************
001800 05  LDGEVT-RECORD                 PIC X(2240).
001900 05  LDGEVTR REDEFINES LDGEVT-RECORD.
002000     06  LDGEVT-SQS-MESSAGE-ID     PIC X(100).
002100*                                QUEUE TRANSPORT MESSAGE ID -
002200*                                PRESENT ONLY ONCE DEQUEUED
002300     06  LDGEVT-RESOURCE-TYPE      PIC X(10).
002400*                                PAYMENT OR REFUND
002500         88  LDGEVT-IS-PAYMENT              VALUE "PAYMENT".
002600         88  LDGEVT-IS-REFUND                VALUE "REFUND".
002700     06  LDGEVT-RESOURCE-EXT-ID    PIC X(26).
002800*                                EXTERNAL ID OF THE RESOURCE THIS
002900*                                EVENT DESCRIBES
003000     06  LDGEVT-PARENT-RESRC-ID    PIC X(26).
003100*                                PARENT PAYMENT EXTERNAL ID WHEN
003200*                                RESOURCE-TYPE IS REFUND - BLANK
003300*                                OTHERWISE
003400     06  LDGEVT-EVENT-DATE         PIC X(26).
003500*                                ISO-8601 UTC TIMESTAMP OF THE
003600*                                EVENT
003700     06  LDGEVT-EVENT-TYPE         PIC X(32).
003800*                                LIFECYCLE EVENT NAME, E.G.
003900*                                PAYMENT_CREATED
004000     06  LDGEVT-SOURCE             PIC X(10).
004100*                                ORIGIN OF THE EVENT, E.G.
004200*                                CARD_API
004300     06  LDGEVT-EVENT-DATA         PIC X(2000).
004400*                                JSON PAYLOAD - ONLY THE
004500*                                EXTERNAL_METADATA OBJECT INSIDE
004600*                                IT IS OF INTEREST TO THIS
004700*                                SUBSYSTEM
004800     06  FILLER                    PIC X(10).
004900*                                RESERVED FOR FUTURE EXPANSION
