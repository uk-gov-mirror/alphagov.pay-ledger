000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* LDG0001 14/03/1988 RTANAKA  - LEDGER SUBSYSTEM - INITIAL SET-UP
000500*                              OF COMMON WORKING STORAGE FOR THE
000600*                              LDGxxxx PROGRAM FAMILY.
000700* LDG0014 02/11/1991 RTANAKA  - ADD WK-C-DUPLICATE-KEY 88-LEVEL,
000800*                              NEEDED ONCE LDGMUPD STARTED USING
000900*                              TABLE SEARCHES INSTEAD OF KEYED
001000*                              READS.
001100* LDG0033 19/08/1999 PKOH     - Y2K REVIEW - NO DATE FIELDS IN
001200*                              THIS COPYBOOK, NO CHANGE REQUIRED.
001300*                              SIGNED OFF PER LDG-Y2K-004.
001400* LDG0051 07/05/2003 SNAIR    - ADD WK-C-TABLE-FULL 88-LEVEL FOR
001500*                              THE FIXED OCCURS TABLES USED BY
001600*                              LDGMUPD/LDGPCNT/LDGTSUM.
001700*****************************************************************
001800* I-O FORMAT: SHOP-WIDE COMMON AREA, COPIED UNDER WK-C-COMMON IN
001900* EVERY LDGxxxx PROGRAM - MIRRORS THE ASCMWS CONVENTION USED BY
002000* THE REST OF THE TRANSFER SUBSYSTEM.
002100*****************************************************************
002200 05  WK-C-FILE-STATUS          PIC X(02)  VALUE "00".
002300 05  WK-C-FILE-STATUS-NUM REDEFINES WK-C-FILE-STATUS
002400                               PIC 9(02).
002500     88  WK-C-SUCCESSFUL                  VALUE "00" "02".
002600     88  WK-C-RECORD-NOT-FOUND            VALUE "23" "10".
002700     88  WK-C-DUPLICATE-KEY                VALUE "22".
002800     88  WK-C-END-OF-FILE                  VALUE "10".
002900*                                FILE STATUS WORK AREA
003000 05  WK-C-SUBSCRIPT-OVERFLOW    PIC X(01)  VALUE "N".
003100     88  WK-C-TABLE-FULL                   VALUE "Y".
003200*                                SET WHEN A FIXED OCCURS TABLE
003300*                                HAS NO MORE ROOM - THE RUN IS
003400*                                NOT ABENDED, THE OVERFLOW IS
003500*                                COUNTED AND REPORTED INSTEAD.
003600 05  WK-C-OVERFLOW-COUNT        PIC S9(05) COMP VALUE ZERO.
003700 05  FILLER                     PIC X(10)  VALUE SPACES.
