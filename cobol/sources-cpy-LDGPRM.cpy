000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* LDG0008 14/03/1988 RTANAKA  - TRANSACTION-SUMMARY-PARAMS LINKAGE
000500*                              RECORD - REPORT FILTER, PASSED
000600*                              INTO LDGPCNT AND LDGTSUM ON THE
000700*                              CALL.
000800*****************************************************************
000900* I-O FORMAT: LK-LDGPRM-RECORD, USING GROUP
001000*****************************************************************
001100 05  LK-PRM-RECORD.
001200     10  LK-PRM-ACCOUNT-ID          PIC X(10).
001300*                                OPTIONAL GATEWAY ACCOUNT ID
001400*                                FILTER - SPACES MEANS ALL
001500*                                ACCOUNTS
001600     10  LK-PRM-FROM-DATE           PIC X(26).
001700*                                INCLUSIVE LOWER BOUND, ISO-8601
001800     10  LK-PRM-TO-DATE             PIC X(26).
001900*                                UPPER BOUND, ISO-8601
002000     10  FILLER                     PIC X(08).
002100*                                RESERVED FOR FUTURE EXPANSION
002200 05  LK-PRM-RECORD-FLAT REDEFINES LK-PRM-RECORD
002300                                 PIC X(70).
