000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* LDG0009 14/03/1988 RTANAKA  - PAYMENT-COUNT-BY-STATE-RESULT
000500*                              RECORD LAYOUT AND THE FIXED 10-ROW
000600*                              KNOWN-STATE TABLE USED TO BUILD
000700*                              STATE-COUNT-REPORT-OUT.
000800* LDG0028 15/06/1996 RTANAKA  - ADD CAPTURABLE STATE - NEW STEP
000900*                              IN THE CAPTURE WORKFLOW REQUIRED A
001000*                              TENTH KNOWN STATE.
001100*****************************************************************
001200* I-O FORMAT: LDGPCRR  FROM FILE STATE-COUNT-REPORT-OUT, PLUS THE
001300* LDG-STATE-TABLE WORKING STORAGE AREA COPIED BY LDGPCNT.
001400*****************************************************************
001500 05  LDGPCR-RECORD                 PIC X(25).
001600 05  LDGPCRR REDEFINES LDGPCR-RECORD.
001700     06  LDGPCR-STATE-NAME         PIC X(12).
001800*                                LOWER-CASED STATE NAME
001900     06  LDGPCR-COUNT              PIC 9(09).
002000*                                RIGHT-JUSTIFIED COUNT FOR THAT
002100*                                STATE
002200     06  FILLER                    PIC X(04).
002300*                                RESERVED FOR FUTURE EXPANSION
002400*-----------------------------------------------------------------
002500* THE 10 KNOWN TRANSACTION STATES, IN REPORTING ORDER. EACH ENTRY
002600* CARRIES THE UPPER-CASE MATCH CODE (AS STORED ON LDGTRN-STATE)
002700* AND THE PRE-LOWER-CASED REPORT NAME, SO THE REPORT PARAGRAPH
002800* NEVER HAS TO CASE-FOLD A STRING AT RUN TIME.
002900*-----------------------------------------------------------------
003000 05  LDG-STATE-TABLE-AREA.
003100     10  FILLER                    PIC X(24)
003200             VALUE "UNDEFINED   undefined   ".
003300     10  FILLER                    PIC X(24)
003400             VALUE "CREATED     created     ".
003500     10  FILLER                    PIC X(24)
003600             VALUE "STARTED     started     ".
003700     10  FILLER                    PIC X(24)
003800             VALUE "SUBMITTED   submitted   ".
003900     10  FILLER                    PIC X(24)
004000             VALUE "CAPTURABLE  capturable  ".
004100     10  FILLER                    PIC X(24)
004200             VALUE "SUCCESS     success     ".
004300     10  FILLER                    PIC X(24)
004400             VALUE "DECLINED    declined    ".
004500     10  FILLER                    PIC X(24)
004600             VALUE "TIMEDOUT    timedout    ".
004700     10  FILLER                    PIC X(24)
004800             VALUE "CANCELLED   cancelled   ".
004900     10  FILLER                    PIC X(24)
005000             VALUE "ERROR       error       ".
005100 05  LDG-STATE-TABLE REDEFINES LDG-STATE-TABLE-AREA.
005200     10  LDG-STATE-ENTRY OCCURS 10 TIMES
005300             INDEXED BY LDG-STATE-IDX.
005400         15  LDG-STATE-CODE        PIC X(12).
005500         15  LDG-STATE-REPORT-NAME PIC X(12).
005600 05  LDG-STATE-COUNT-TABLE.
005700     10  LDG-STATE-COUNT OCCURS 10 TIMES
005800             PIC S9(09) COMP.
005900*                                RUN-TIME ACCUMULATOR, PARALLEL
006000*                                TO LDG-STATE-ENTRY, ZEROED AT
006100*                                THE START OF EVERY RUN
