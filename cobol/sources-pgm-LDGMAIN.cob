000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGMAIN.
000500 AUTHOR.         R TANAKA.
000600 INSTALLATION.   IBM-AS400 PRODUCTION LIBRARY COMLIB.
000700 DATE-WRITTEN.   28 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
001000*
001100*DESCRIPTION :  LEDGER DIGEST DRIVER - NIGHTLY BATCH JOB.  READS
001200*               EVENTS-IN (ALREADY SORTED ASCENDING BY RESOURCE
001300*               EXTERNAL ID, THEN BY EVENT DATE), GROUPS THE
001400*               CONSECUTIVE EVENTS FOR EACH PAYMENT OR REFUND,
001500*               CALLS LDGEDIG TO FOLD EACH GROUP DOWN TO ITS
001600*               LATEST EVENT, THEN CALLS LDGMUPD TO RESOLVE THE
001700*               OWNING TRANSACTION AND EXTRACT ITS METADATA.
001800*               THIS PROGRAM OWNS ALL FILE I-O FOR THE JOB -
001900*               LDGEDIG AND LDGMUPD NEVER OPEN OR WRITE A FILE
002000*               OF THEIR OWN.
002100*
002200*----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:
002400*----------------------------------------------------------------*
002500* LDG0015 28/03/1988 RTANAKA  - INITIAL VERSION.
002600*----------------------------------------------------------------*
002700* LDG0026 04/02/1994 RTANAKA  - RAISE EVENT GROUP TABLE TO 50 TO
002800*                              MATCH LDGDIG - SEE LDGEDIG HISTORY.
002900*----------------------------------------------------------------*
003000* LDG0038 19/08/1999 PKOH     - Y2K REVIEW - RUN-DATE BANNER USES
003100*                              A HARD-CODED "19" CENTURY BYTE.
003200*                              LEFT AS-IS, BANNER IS DISPLAY ONLY
003300*                              AND IS NOT USED IN ANY COMPARISON
003400*                              OR STORED TO A FILE. SIGNED OFF
003500*                              PER LDG-Y2K-004.
003600*----------------------------------------------------------------*
003700* LDG0050 02/06/2003 SNAIR    - EVENT GROUP OVERFLOW (MORE THAN
003800*                              50 EVENTS FOR ONE RESOURCE) NOW
003900*                              COUNTED ON WK-C-OVERFLOW-COUNT
004000*                              AND REPORTED AT END OF RUN RATHER
004100*                              THAN SILENTLY DROPPED. TICKET
004200*                              LDG-HD-1162.
004300*----------------------------------------------------------------*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                   UPSI-0 IS UPSI-SWITCH-0
005300                     ON STATUS IS U0-ON
005400                     OFF STATUS IS U0-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT EVENTS-IN             ASSIGN TO DATABASE-EVENTS-IN
005900             ORGANIZATION IS SEQUENTIAL
006000             FILE STATUS IS WK-C-FILE-STATUS.
006100
006200     SELECT METADATA-KEYS-OUT     ASSIGN TO
006300                                      DATABASE-METADATA-KEYS-OUT
006400             ORGANIZATION IS SEQUENTIAL
006500             FILE STATUS IS WK-C-FILE-STATUS.
006600
006700     SELECT TRANSACTION-METADATA-OUT ASSIGN TO
006800                              DATABASE-TRANSACTION-METADATA-OUT
006900             ORGANIZATION IS SEQUENTIAL
007000             FILE STATUS IS WK-C-FILE-STATUS.
007100
007200***************
007300 DATA DIVISION.
007400***************
007500 FILE SECTION.
007600**************
007700 FD  EVENTS-IN
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS WK-C-EVENTS-IN.
008000 01  WK-C-EVENTS-IN.
008100     COPY LDGEVT.
008200
008300 FD  METADATA-KEYS-OUT
008400     LABEL RECORDS ARE OMITTED
008500     DATA RECORD IS WK-C-METADATA-KEYS-OUT.
008600 01  WK-C-METADATA-KEYS-OUT.
008700     COPY LDGMKY.
008800
008900 FD  TRANSACTION-METADATA-OUT
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS WK-C-TRANSACTION-METADATA-OUT.
009200 01  WK-C-TRANSACTION-METADATA-OUT.
009300     COPY LDGTMD.
009400
009500*************************
009600 WORKING-STORAGE SECTION.
009700*************************
009800 01  FILLER                          PIC X(24)        VALUE
009900     "** PROGRAM LDGMAIN   **".
010000
010100* ------------------ PROGRAM WORKING STORAGE -------------------*
010200 01  WK-C-COMMON.
010300     COPY LDGCMW.
010400
010500 01  WK-C-DATE-AREA.
010600     COPY LDGDAT.
010700
010800 01  WK-C-MORE-RECORDS-SW             PIC X(01).
010900     88  WK-C-MORE-RECORDS                    VALUE "Y".
011000     88  WK-C-NO-MORE-RECORDS                 VALUE "N".
011100
011200*-----------------------------------------------------------------
011300* ONE-RECORD LOOK-AHEAD HOLD AREA, SO THE CONTROL BREAK ON
011400* RESOURCE EXTERNAL ID CAN TELL WHEN A GROUP HAS ENDED.
011500*-----------------------------------------------------------------
011600 01  WK-C-EVENT-HOLD.
011700     05  WK-C-HOLD-EXT-ID             PIC X(26).
011800     05  WK-C-HOLD-EVENT-DATA         PIC X(2000).
011900
012000 01  WK-C-GROUP-EXT-ID                PIC X(26).
012100
012200*-----------------------------------------------------------------
012300* CALL AREAS FOR THE TWO SUBORDINATE ROUTINES - COPIED HERE SO
012400* THIS PROGRAM CAN MOVE BETWEEN THEM ACROSS THE TWO CALL
012500* STATEMENTS BELOW.
012600*-----------------------------------------------------------------
012700 01  WK-C-EDIG-AREA.
012800     COPY LDGDIG.
012900
013000 01  WK-C-MUPD-AREA.
013100     COPY LDGUPD.
013200
013300 EJECT
013400****************************
013500 PROCEDURE DIVISION.
013600****************************
013700 MAIN-MODULE.
013800     MOVE "19"                    TO LDG-RUN-DATE-CEN.
013900     ACCEPT LDG-RUN-DATE-YMD      FROM DATE.
014000     DISPLAY "LDGMAIN - LEDGER DIGEST RUN STARTING "
014100              LDG-RUN-DATE.
014200
014300     PERFORM A000-OPEN-FILES
014400        THRU A099-OPEN-FILES-EX.
014500
014600     PERFORM B000-PROCESS-EVENTS
014700        THRU B099-PROCESS-EVENTS-EX.
014800
014900     PERFORM Z000-CLOSE-FILES
015000        THRU Z099-CLOSE-FILES-EX.
015100
015200     DISPLAY "LDGMAIN - OVERFLOW COUNT AT END OF RUN "
015300              WK-C-OVERFLOW-COUNT.
015400     DISPLAY "LDGMAIN - LEDGER DIGEST RUN COMPLETE".
015500
015600     GOBACK.
015700
015800*---------------------------------------------------------------*
015900 A000-OPEN-FILES.
016000*---------------------------------------------------------------*
016100     OPEN INPUT  EVENTS-IN.
016200     IF NOT WK-C-SUCCESSFUL
016300         DISPLAY "LDGMAIN - OPEN FILE ERROR - EVENTS-IN"
016400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016500         GO TO Y900-ABNORMAL-TERMINATION
016600     END-IF.
016700
016800     OPEN OUTPUT METADATA-KEYS-OUT.
016900     IF NOT WK-C-SUCCESSFUL
017000         DISPLAY "LDGMAIN - OPEN FILE ERROR - METADATA-KEYS-OUT"
017100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017200         GO TO Y900-ABNORMAL-TERMINATION
017300     END-IF.
017400
017500     OPEN OUTPUT TRANSACTION-METADATA-OUT.
017600     IF NOT WK-C-SUCCESSFUL
017700         DISPLAY "LDGMAIN - OPEN FILE ERROR - "
017800                 "TRANSACTION-METADATA-OUT"
017900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018000         GO TO Y900-ABNORMAL-TERMINATION
018100     END-IF.
018200
018300 A099-OPEN-FILES-EX.
018400     EXIT.
018500
018600*---------------------------------------------------------------*
018700*  DRIVE THE CONTROL BREAK READ LOOP - ONE CALL TO
018800*  B200-PROCESS-ONE-GROUP PER DISTINCT RESOURCE EXTERNAL ID.
018900*---------------------------------------------------------------*
019000 B000-PROCESS-EVENTS.
019100*---------------------------------------------------------------*
019200     PERFORM B100-READ-FIRST-EVENT
019300        THRU B199-READ-FIRST-EVENT-EX.
019400
019500     PERFORM B200-PROCESS-ONE-GROUP
019600        THRU B299-PROCESS-ONE-GROUP-EX
019700          UNTIL WK-C-NO-MORE-RECORDS.
019800
019900 B099-PROCESS-EVENTS-EX.
020000     EXIT.
020100
020200*---------------------------------------------------------------*
020300 B100-READ-FIRST-EVENT.
020400*---------------------------------------------------------------*
020500     SET WK-C-MORE-RECORDS        TO TRUE.
020600     READ EVENTS-IN
020700         AT END SET WK-C-NO-MORE-RECORDS TO TRUE
020800     END-READ.
020900
021000     IF WK-C-MORE-RECORDS
021100         MOVE LDGEVT-RESOURCE-EXT-ID TO WK-C-HOLD-EXT-ID
021200         MOVE LDGEVT-EVENT-DATA      TO WK-C-HOLD-EVENT-DATA
021300     END-IF.
021400
021500 B199-READ-FIRST-EVENT-EX.
021600     EXIT.
021700
021800*---------------------------------------------------------------*
021900*  FOLD AND UPSERT ONE RESOURCE'S EVENT GROUP - THE GROUP RUNS
022000*  FROM THE CURRENTLY HELD RECORD UP TO (BUT NOT INCLUDING) THE
022100*  NEXT RECORD WHOSE EXTERNAL ID DIFFERS, OR END OF FILE.
022200*---------------------------------------------------------------*
022300 B200-PROCESS-ONE-GROUP.
022400*---------------------------------------------------------------*
022500     MOVE WK-C-HOLD-EXT-ID        TO WK-C-GROUP-EXT-ID.
022600     MOVE ZERO                    TO LK-EDIG-EVENT-COUNT.
022700
022800     PERFORM C000-LOAD-GROUP
022900        THRU C099-LOAD-GROUP-EX
023000          UNTIL WK-C-NO-MORE-RECORDS
023100             OR WK-C-HOLD-EXT-ID NOT = WK-C-GROUP-EXT-ID.
023200
023300     CALL "LDGEDIG"               USING LK-EDIG-RECORD.
023400
023500     MOVE LK-EDIG-DIGEST-EXT-ID    TO LK-MUPD-EXTERNAL-ID.
023600     MOVE LK-EDIG-DIGEST-EVENT-DATA TO LK-MUPD-EVENT-DATA.
023700
023800     CALL "LDGMUPD"               USING LK-MUPD-RECORD.
023900
024000     IF LK-MUPD-FOUND
024100         PERFORM D000-WRITE-METADATA
024200            THRU D099-WRITE-METADATA-EX
024300     END-IF.
024400
024500 B299-PROCESS-ONE-GROUP-EX.
024600     EXIT.
024700
024800*---------------------------------------------------------------*
024900*  ADD THE CURRENTLY HELD RECORD TO THE EVENT GROUP TABLE, THEN
025000*  READ ONE MORE RECORD AHEAD INTO THE HOLD AREA.
025100*---------------------------------------------------------------*
025200 C000-LOAD-GROUP.
025300*---------------------------------------------------------------*
025400     IF LK-EDIG-EVENT-COUNT < 50
025500         ADD 1                    TO LK-EDIG-EVENT-COUNT
025600         SET LK-EDIG-EVENT-IDX    TO LK-EDIG-EVENT-COUNT
025700         MOVE WK-C-HOLD-EXT-ID
025800           TO LK-EDIG-EVT-EXT-ID (LK-EDIG-EVENT-IDX)
025900         MOVE WK-C-HOLD-EVENT-DATA
026000           TO LK-EDIG-EVT-EVENT-DATA (LK-EDIG-EVENT-IDX)
026100     ELSE
026200         SET WK-C-TABLE-FULL      TO TRUE
026300         ADD 1                    TO WK-C-OVERFLOW-COUNT
026400     END-IF.
026500
026600     READ EVENTS-IN
026700         AT END SET WK-C-NO-MORE-RECORDS TO TRUE
026800     END-READ.
026900
027000     IF WK-C-MORE-RECORDS
027100         MOVE LDGEVT-RESOURCE-EXT-ID TO WK-C-HOLD-EXT-ID
027200         MOVE LDGEVT-EVENT-DATA      TO WK-C-HOLD-EVENT-DATA
027300     END-IF.
027400
027500 C099-LOAD-GROUP-EX.
027600     EXIT.
027700
027800*---------------------------------------------------------------*
027900*  WRITE AWAY EVERY METADATA PAIR LDGMUPD FOUND ON THE DIGEST,
028000*  AND THE NEW METADATA KEY ROW THE FIRST TIME EACH KEY IS SEEN.
028100*---------------------------------------------------------------*
028200 D000-WRITE-METADATA.
028300*---------------------------------------------------------------*
028400     IF LK-MUPD-PAIR-COUNT NOT GREATER THAN ZERO
028500         GO TO D099-WRITE-METADATA-EX
028600     END-IF.
028700
028800     PERFORM D100-WRITE-ONE-PAIR
028900        THRU D199-WRITE-ONE-PAIR-EX
029000        VARYING LK-MUPD-PAIR-IDX FROM 1 BY 1
029100          UNTIL LK-MUPD-PAIR-IDX > LK-MUPD-PAIR-COUNT.
029200
029300 D099-WRITE-METADATA-EX.
029400     EXIT.
029500
029600*---------------------------------------------------------------*
029700 D100-WRITE-ONE-PAIR.
029800*---------------------------------------------------------------*
029900     MOVE SPACES                  TO WK-C-TRANSACTION-METADATA-OUT.
030000     MOVE LK-MUPD-TRANSACTION-ID  TO LDGTMD-TRANSACTION-ID.
030100     MOVE LK-MUPD-PAIR-KEY (LK-MUPD-PAIR-IDX)
030200       TO LDGTMD-METADATA-KEY.
030300     MOVE LK-MUPD-PAIR-VALUE (LK-MUPD-PAIR-IDX)
030400       TO LDGTMD-METADATA-VALUE.
030500
030600     WRITE WK-C-TRANSACTION-METADATA-OUT.
030700     IF NOT WK-C-SUCCESSFUL
030800         DISPLAY "LDGMAIN - WRITE ERROR - "
030900                 "TRANSACTION-METADATA-OUT"
031000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031100     END-IF.
031200
031300     IF LK-MUPD-KEY-IS-NEW (LK-MUPD-PAIR-IDX)
031400         MOVE SPACES              TO WK-C-METADATA-KEYS-OUT
031500         MOVE LK-MUPD-PAIR-KEY (LK-MUPD-PAIR-IDX)
031600           TO LDGMKY-METADATA-KEY
031700         WRITE WK-C-METADATA-KEYS-OUT
031800         IF NOT WK-C-SUCCESSFUL
031900             DISPLAY "LDGMAIN - WRITE ERROR - "
032000                     "METADATA-KEYS-OUT"
032100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032200         END-IF
032300     END-IF.
032400
032500 D199-WRITE-ONE-PAIR-EX.
032600     EXIT.
032700
032800*---------------------------------------------------------------*
032900 Z000-CLOSE-FILES.
033000*---------------------------------------------------------------*
033100     CLOSE EVENTS-IN
033200           METADATA-KEYS-OUT
033300           TRANSACTION-METADATA-OUT.
033400
033500 Z099-CLOSE-FILES-EX.
033600     EXIT.
033700
033800*---------------------------------------------------------------*
033900*                   PROGRAM SUBROUTINE                          *
034000*---------------------------------------------------------------*
034100 Y900-ABNORMAL-TERMINATION.
034200     PERFORM Z000-CLOSE-FILES
034300        THRU Z099-CLOSE-FILES-EX.
034400     GOBACK.
034500
034600******************************************************************
034700************** END OF PROGRAM SOURCE -  LDGMAIN ***************
034800******************************************************************
