000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* LDG0012 14/03/1988 RTANAKA  - LINKAGE RECORD PASSED INTO
000500*                              LDGMUPD - ONE DIGEST IN, THE
000600*                              RESOLVED TRANSACTION-ID AND THE
000700*                              EXTRACTED EXTERNAL_METADATA PAIRS
000800*                              OUT, FOR THE CALLER (LDGMAIN) TO
000900*                              WRITE AWAY.
001000* LDG0024 04/02/1994 RTANAKA  - RAISE LK-MUPD-PAIR-TABLE FROM 10
001100*                              TO 20 OCCURRENCES - MERCHANT
001200*                              CHECKOUT INTEGRATIONS STARTED
001300*                              SENDING MORE METADATA PER PAYMENT.
001400*****************************************************************
001500* I-O FORMAT: LK-LDGMUPD-RECORD, USING GROUP
001600*****************************************************************
001700 05  LK-MUPD-RECORD.
001800     10  LK-MUPD-INPUT.
001900         15  LK-MUPD-EXTERNAL-ID        PIC X(26).
002000*                                DIGEST RESOURCE EXTERNAL ID
002100         15  LK-MUPD-EVENT-DATA         PIC X(2000).
002200*                                DIGEST (LATEST) EVENT-DATA
002300         15  FILLER                     PIC X(05).
002400*                                RESERVED FOR FUTURE EXPANSION
002500     10  LK-MUPD-OUTPUT.
002600         15  LK-MUPD-TRANSACTION-FOUND  PIC X(01).
002700             88  LK-MUPD-FOUND                    VALUE "Y".
002800             88  LK-MUPD-NOT-FOUND                VALUE "N".
002900         15  LK-MUPD-TRANSACTION-ID     PIC S9(18).
003000*                                SET ONLY WHEN FOUND
003100         15  LK-MUPD-PAIR-COUNT         PIC S9(04) COMP.
003200*                                NUMBER OF EXTERNAL_METADATA
003300*                                PAIRS EXTRACTED - ZERO MEANS NO
003400*                                WRITES ARE REQUIRED
003500         15  LK-MUPD-PAIR-TABLE OCCURS 0 TO 20 TIMES
003600                 DEPENDING ON LK-MUPD-PAIR-COUNT
003700                 INDEXED BY LK-MUPD-PAIR-IDX.
003800             20  LK-MUPD-PAIR-KEY       PIC X(50).
003900             20  LK-MUPD-PAIR-VALUE     PIC X(100).
004000             20  LK-MUPD-PAIR-NEW-KEY   PIC X(01).
004100                 88  LK-MUPD-KEY-IS-NEW           VALUE "Y".
004200*                                SET "Y" WHEN THIS IS THE FIRST
004300*                                TIME THIS RUN HAS SEEN THE KEY -
004400*                                THE CALLER WRITES TO
004500*                                METADATA-KEYS-OUT ONLY THEN
