000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGPCNT.
000500 AUTHOR.         R TANAKA.
000600 INSTALLATION.   IBM-AS400 PRODUCTION LIBRARY COMLIB.
000700 DATE-WRITTEN.   04 APR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
001000*
001100*DESCRIPTION :  PAYMENT COUNT BY STATE REPORT.  CALLED WITH A
001200*               TRANSACTION-SUMMARY-PARAMS FILTER (OPTIONAL
001300*               GATEWAY ACCOUNT ID, MANDATORY DATE RANGE),
001400*               COUNTS TRANSACTIONS-IN ROWS OF TYPE PAYMENT
001500*               MATCHING THE FILTER, GROUPED BY STATE, AND
001600*               PRODUCES THE FIXED 10-ROW STATE-COUNT-REPORT-OUT
001700*               TABLE - EVERY KNOWN STATE APPEARS EVEN WHEN ITS
001800*               COUNT IS ZERO.
001900*
002000*----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*----------------------------------------------------------------*
002300* LDG0016 04/04/1988 RTANAKA  - INITIAL VERSION.
002400*----------------------------------------------------------------*
002500* LDG0027 15/06/1996 RTANAKA  - CAPTURABLE STATE ADDED TO THE
002600*                              KNOWN-STATE TABLE - SEE LDGPCR
002700*                              COPYBOOK HISTORY.
002800*----------------------------------------------------------------*
002900* LDG0039 19/08/1999 PKOH     - Y2K REVIEW - FROM-DATE/TO-DATE
003000*                              COMPARISONS ARE PLAIN ALPHANUMERIC
003100*                              ON THE FULL ISO-8601 STRING, NO
003200*                              2-DIGIT YEAR WINDOW ANYWHERE IN
003300*                              THIS PROGRAM. SIGNED OFF PER
003400*                              LDG-Y2K-004.
003500*----------------------------------------------------------------*
003600* LDG0052 18/06/2003 SNAIR    - TRANSACTIONS-IN ROW LIMIT RAISED
003700*                              TO 1000 TO MATCH LDGMUPD AFTER A
003800*                              MONTH-END RUN OVERFLOWED THE OLD
003900*                              500-ROW TABLE. TICKET LDG-HD-1171.
004000*----------------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                   C01 IS TOP-OF-FORM
005000                   UPSI-0 IS UPSI-SWITCH-0
005100                     ON STATUS IS U0-ON
005200                     OFF STATUS IS U0-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT TRANSACTIONS-IN          ASSIGN TO
005700                                         DATABASE-TRANSACTIONS-IN
005800             ORGANIZATION IS SEQUENTIAL
005900             FILE STATUS IS WK-C-FILE-STATUS.
006000
006100     SELECT STATE-COUNT-REPORT-OUT   ASSIGN TO
006200                                 DATABASE-STATE-COUNT-REPORT-OUT
006300             ORGANIZATION IS SEQUENTIAL
006400             FILE STATUS IS WK-C-FILE-STATUS.
006500
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000**************
007100 FD  TRANSACTIONS-IN
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS WK-C-TRANSACTIONS-IN.
007400 01  WK-C-TRANSACTIONS-IN.
007500     COPY LDGTRN.
007600
007700 FD  STATE-COUNT-REPORT-OUT
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS WK-C-STATE-COUNT-REPORT-OUT.
008000 01  WK-C-STATE-COUNT-REPORT-OUT    PIC X(25).
008100
008200*************************
008300 WORKING-STORAGE SECTION.
008400*************************
008500 01  FILLER                          PIC X(24)        VALUE
008600     "** PROGRAM LDGPCNT   **".
008700
008800* ------------------ PROGRAM WORKING STORAGE -------------------*
008900 01  WK-C-COMMON.
009000     COPY LDGCMW.
009100
009200 01  WK-C-DATE-AREA.
009300     COPY LDGDAT.
009400
009500 01  WK-C-REPORT-AREA.
009600     COPY LDGPCR.
009700
009800 01  WK-C-MORE-RECORDS-SW             PIC X(01).
009900     88  WK-C-MORE-RECORDS                    VALUE "Y".
010000     88  WK-C-NO-MORE-RECORDS                 VALUE "N".
010100
010200 01  WK-C-FILTER-MATCH-SW             PIC X(01).
010300     88  WK-C-FILTER-MATCHED                  VALUE "Y".
010400     88  WK-C-FILTER-NOT-MATCHED              VALUE "N".
010500
010600*****************
010700 LINKAGE SECTION.
010800*****************
010900 01  LK-PRM-LINKAGE.
011000     COPY LDGPRM.
011100
011200 EJECT
011300********************************************
011400 PROCEDURE DIVISION USING LK-PRM-RECORD.
011500********************************************
011600 MAIN-MODULE.
011700     MOVE "19"                    TO LDG-RUN-DATE-CEN.
011800     ACCEPT LDG-RUN-DATE-YMD      FROM DATE.
011900     DISPLAY "LDGPCNT - PAYMENT COUNT BY STATE RUN STARTING "
012000              LDG-RUN-DATE.
012100
012200     PERFORM A000-INITIALIZE
012300        THRU A099-INITIALIZE-EX.
012400
012500     PERFORM B000-OPEN-FILES
012600        THRU B099-OPEN-FILES-EX.
012700
012800     PERFORM C000-MAIN-PROCESSING
012900        THRU C099-MAIN-PROCESSING-EX.
013000
013100     PERFORM D000-WRITE-REPORT
013200        THRU D099-WRITE-REPORT-EX.
013300
013400     PERFORM Z000-CLOSE-FILES
013500        THRU Z099-CLOSE-FILES-EX.
013600
013700     DISPLAY "LDGPCNT - RUN COMPLETE".
013800
013900     GOBACK.
014000
014100*---------------------------------------------------------------*
014200*  ZERO THE RUN-TIME ACCUMULATOR PARALLEL TO LDG-STATE-ENTRY.
014300*---------------------------------------------------------------*
014400 A000-INITIALIZE.
014500*---------------------------------------------------------------*
014600     PERFORM A100-ZERO-ONE-STATE-COUNT
014700        THRU A199-ZERO-ONE-STATE-COUNT-EX
014800        VARYING LDG-STATE-IDX FROM 1 BY 1
014900          UNTIL LDG-STATE-IDX > 10.
015000
015100 A099-INITIALIZE-EX.
015200     EXIT.
015300
015400*---------------------------------------------------------------*
015500 A100-ZERO-ONE-STATE-COUNT.
015600*---------------------------------------------------------------*
015700     MOVE ZERO TO LDG-STATE-COUNT (LDG-STATE-IDX).
015800
015900 A199-ZERO-ONE-STATE-COUNT-EX.
016000     EXIT.
016100
016200*---------------------------------------------------------------*
016300 B000-OPEN-FILES.
016400*---------------------------------------------------------------*
016500     OPEN INPUT  TRANSACTIONS-IN.
016600     IF NOT WK-C-SUCCESSFUL
016700         DISPLAY "LDGPCNT - OPEN FILE ERROR - TRANSACTIONS-IN"
016800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016900         GO TO Y900-ABNORMAL-TERMINATION
017000     END-IF.
017100
017200     OPEN OUTPUT STATE-COUNT-REPORT-OUT.
017300     IF NOT WK-C-SUCCESSFUL
017400         DISPLAY "LDGPCNT - OPEN FILE ERROR - "
017500                 "STATE-COUNT-REPORT-OUT"
017600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017700         GO TO Y900-ABNORMAL-TERMINATION
017800     END-IF.
017900
018000 B099-OPEN-FILES-EX.
018100     EXIT.
018200
018300*---------------------------------------------------------------*
018400*  SCAN TRANSACTIONS-IN ONCE, TALLYING EVERY PAYMENT ROW THAT
018500*  MATCHES THE FILTER AGAINST THE KNOWN-STATE TABLE.
018600*---------------------------------------------------------------*
018700 C000-MAIN-PROCESSING.
018800*---------------------------------------------------------------*
018900     PERFORM C100-READ-NEXT-TRANSACTION
019000        THRU C199-READ-NEXT-TRANSACTION-EX.
019100
019200     PERFORM C200-PROCESS-ONE-TRANSACTION
019300        THRU C299-PROCESS-ONE-TRANSACTION-EX
019400          UNTIL WK-C-NO-MORE-RECORDS.
019500
019600 C099-MAIN-PROCESSING-EX.
019700     EXIT.
019800
019900*---------------------------------------------------------------*
020000 C100-READ-NEXT-TRANSACTION.
020100*---------------------------------------------------------------*
020200     SET WK-C-MORE-RECORDS        TO TRUE.
020300     READ TRANSACTIONS-IN
020400         AT END SET WK-C-NO-MORE-RECORDS TO TRUE
020500     END-READ.
020600
020700 C199-READ-NEXT-TRANSACTION-EX.
020800     EXIT.
020900
021000*---------------------------------------------------------------*
021100 C200-PROCESS-ONE-TRANSACTION.
021200*---------------------------------------------------------------*
021300     PERFORM C210-MATCHES-FILTER
021400        THRU C219-MATCHES-FILTER-EX.
021500
021600     IF WK-C-FILTER-MATCHED
021700         PERFORM C220-TALLY-STATE
021800            THRU C229-TALLY-STATE-EX
021900     END-IF.
022000
022100     PERFORM C100-READ-NEXT-TRANSACTION
022200        THRU C199-READ-NEXT-TRANSACTION-EX.
022300
022400 C299-PROCESS-ONE-TRANSACTION-EX.
022500     EXIT.
022600
022700*---------------------------------------------------------------*
022800*  REPORT COVERS TYPE PAYMENT ONLY, THE SUPPLIED DATE RANGE
022900*  (BOTH BOUNDS INCLUSIVE), AND - WHEN SUPPLIED - ONE GATEWAY
023000*  ACCOUNT ID. A BLANK LK-PRM-ACCOUNT-ID MEANS ALL ACCOUNTS.
023100*---------------------------------------------------------------*
023200 C210-MATCHES-FILTER.
023300*---------------------------------------------------------------*
023400     SET WK-C-FILTER-NOT-MATCHED  TO TRUE.
023500
023600     IF NOT LDGTRN-IS-PAYMENT
023700         GO TO C219-MATCHES-FILTER-EX
023800     END-IF.
023900
024000     IF LK-PRM-ACCOUNT-ID NOT = SPACES
024100         IF LDGTRN-GATEWAY-ACCT-ID NOT = LK-PRM-ACCOUNT-ID
024200             GO TO C219-MATCHES-FILTER-EX
024300         END-IF
024400     END-IF.
024500
024600     IF LDGTRN-CREATED-DATE < LK-PRM-FROM-DATE
024700         GO TO C219-MATCHES-FILTER-EX
024800     END-IF.
024900
025000     IF LDGTRN-CREATED-DATE > LK-PRM-TO-DATE
025100         GO TO C219-MATCHES-FILTER-EX
025200     END-IF.
025300
025400     SET WK-C-FILTER-MATCHED      TO TRUE.
025500
025600 C219-MATCHES-FILTER-EX.
025700     EXIT.
025800
025900*---------------------------------------------------------------*
026000*  FIND THIS TRANSACTION'S STATE IN THE KNOWN-STATE TABLE AND
026100*  ADD ONE TO ITS RUN-TIME COUNT. A STATE THAT IS NOT ONE OF THE
026200*  TEN KNOWN VALUES IS COUNTED NOWHERE AND IS NOT AN ERROR.
026300*---------------------------------------------------------------*
026400 C220-TALLY-STATE.
026500*---------------------------------------------------------------*
026600     SET LDG-STATE-IDX             TO 1.
026700     SEARCH LDG-STATE-ENTRY
026800         AT END NEXT SENTENCE
026900         WHEN LDGTRN-STATE = LDG-STATE-CODE (LDG-STATE-IDX)
027000             ADD 1 TO LDG-STATE-COUNT (LDG-STATE-IDX)
027100     END-SEARCH.
027200
027300 C229-TALLY-STATE-EX.
027400     EXIT.
027500
027600*---------------------------------------------------------------*
027700*  WRITE THE FULL FIXED TEN-ROW TABLE, IN KNOWN-STATE ORDER, NO
027800*  MATTER HOW MANY OF THE TEN ROWS HAVE A NON-ZERO COUNT.
027900*---------------------------------------------------------------*
028000 D000-WRITE-REPORT.
028100*---------------------------------------------------------------*
028200     PERFORM D100-WRITE-ONE-STATE-ROW
028300        THRU D199-WRITE-ONE-STATE-ROW-EX
028400        VARYING LDG-STATE-IDX FROM 1 BY 1
028500          UNTIL LDG-STATE-IDX > 10.
028600
028700 D099-WRITE-REPORT-EX.
028800     EXIT.
028900
029000*---------------------------------------------------------------*
029100 D100-WRITE-ONE-STATE-ROW.
029200*---------------------------------------------------------------*
029300     MOVE LDG-STATE-REPORT-NAME (LDG-STATE-IDX)
029400       TO LDGPCR-STATE-NAME.
029500     MOVE LDG-STATE-COUNT (LDG-STATE-IDX)
029600       TO LDGPCR-COUNT.
029700
029800     WRITE WK-C-STATE-COUNT-REPORT-OUT FROM LDGPCR-RECORD.
029900     IF NOT WK-C-SUCCESSFUL
030000         DISPLAY "LDGPCNT - WRITE ERROR - "
030100                 "STATE-COUNT-REPORT-OUT"
030200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030300     END-IF.
030400
030500 D199-WRITE-ONE-STATE-ROW-EX.
030600     EXIT.
030700
030800*---------------------------------------------------------------*
030900 Z000-CLOSE-FILES.
031000*---------------------------------------------------------------*
031100     CLOSE TRANSACTIONS-IN
031200           STATE-COUNT-REPORT-OUT.
031300
031400 Z099-CLOSE-FILES-EX.
031500     EXIT.
031600
031700*---------------------------------------------------------------*
031800*                   PROGRAM SUBROUTINE                          *
031900*---------------------------------------------------------------*
032000 Y900-ABNORMAL-TERMINATION.
032100     PERFORM Z000-CLOSE-FILES
032200        THRU Z099-CLOSE-FILES-EX.
032300     GOBACK.
032400
032500******************************************************************
032600************** END OF PROGRAM SOURCE -  LDGPCNT ***************
032700******************************************************************
