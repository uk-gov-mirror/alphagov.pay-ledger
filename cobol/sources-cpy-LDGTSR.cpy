000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* LDG0010 14/03/1988 RTANAKA  - TRANSACTIONS-STATISTICS-RESULT
000500*                              WORKING ACCUMULATORS AND THE
000600*                              TRANSACTION-SUMMARY-RESULT RECORD
000700*                              LAYOUT FOR SUMMARY-REPORT-OUT.
000800* LDG0029 15/06/1996 RTANAKA  - NET-TOTAL-AMOUNT ADDED AS A THIRD
000900*                              COMPONENT, COMPUTED AS PAYMENTS
001000*                              TOTAL LESS REFUNDS TOTAL. SEE THE
001100*                              LEDGER BUILD BOOK "OPEN DECISION"
001200*                              NOTE - NO OTHER COMBINING RULE WAS
001300*                              AVAILABLE WHEN THIS WAS WRITTEN.
001400*****************************************************************
001500* I-O FORMAT: LDGTSRR  FROM FILE SUMMARY-REPORT-OUT, PLUS THE
001600* RUN-TIME PAYMENT/REFUND ACCUMULATORS COPIED BY LDGTSUM.
001700*****************************************************************
001800 05  LDGTSR-RECORD                 PIC X(61).
001900 05  LDGTSRR REDEFINES LDGTSR-RECORD.
002000     06  LDGTSR-PAYMENTS-COUNT     PIC 9(09).
002100     06  LDGTSR-PAYMENTS-TOTAL-AMT PIC S9(11).
002200     06  LDGTSR-REFUNDS-COUNT      PIC 9(09).
002300     06  LDGTSR-REFUNDS-TOTAL-AMT  PIC S9(11).
002400     06  LDGTSR-NET-TOTAL-AMT      PIC S9(11).
002500     06  FILLER                    PIC X(10).
002600*                                RESERVED FOR FUTURE EXPANSION
002700*-----------------------------------------------------------------
002800* RUN-TIME STATISTICS ACCUMULATORS - ONE SET BUILT FOR TYPE
002900* PAYMENT, ONE FOR TYPE REFUND, SAME DATE-RANGE/ACCOUNT FILTER
003000* APPLIED BOTH TIMES.
003100*-----------------------------------------------------------------
003200 05  LDG-STATS-PAYMENTS.
003300     10  LDG-STATS-PAY-COUNT       PIC S9(09) COMP.
003400     10  LDG-STATS-PAY-TOTAL-AMT   PIC S9(11) COMP-3.
003500 05  LDG-STATS-REFUNDS.
003600     10  LDG-STATS-REF-COUNT       PIC S9(09) COMP.
003700     10  LDG-STATS-REF-TOTAL-AMT   PIC S9(11) COMP-3.
003800 05  LDG-STATS-NET-TOTAL-AMT       PIC S9(11) COMP-3.
