000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* LDG0002 14/03/1988 RTANAKA  - RUN-DATE WORK AREA FOR THE LDGxxxx
000500*                              BANNER DISPLAY LINES, MODELLED ON
000600*                              THE WS-DATE-YYMD AREA USED BY THE
000700*                              GHOST-INSERT JOB.
000800* LDG0034 19/08/1999 PKOH     - Y2K REVIEW - LDG-RUN-DATE-CEN WAS
000900*                              ALREADY A SEPARATE 2-BYTE CENTURY
001000*                              FIELD, NO WINDOWING LOGIC TO FIX.
001100*                              SIGNED OFF PER LDG-Y2K-004.
001200*****************************************************************
001300* I-O FORMAT: RUN-DATE WORK AREA, COPIED INTO WORKING-STORAGE BY
001400* EVERY LDGxxxx PROGRAM FOR ITS START/END BANNER LINES.
001500*****************************************************************
001600 05  LDG-RUN-DATE               PIC X(08).
001700 05  LDG-RUN-DATE-BRK REDEFINES LDG-RUN-DATE.
001800     10  LDG-RUN-DATE-CEN       PIC X(02).
001900     10  LDG-RUN-DATE-YMD       PIC X(06).
002000*                                TODAY'S DATE, CCYYMMDD, TAKEN
002100*                                FROM ACCEPT ... FROM DATE
002200 05  FILLER                     PIC X(04)  VALUE SPACES.
