000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGEDIG.
000500 AUTHOR.         R TANAKA.
000600 INSTALLATION.   IBM-AS400 PRODUCTION LIBRARY COMLIB.
000700 DATE-WRITTEN.   14 MAR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO FOLD AN ORDERED LIST
001200*               OF PAYMENT/REFUND LIFECYCLE EVENTS FOR ONE
001300*               RESOURCE DOWN TO THE LATEST EVENT SEEN - THE
001400*               DIGEST USED AS INPUT TO THE METADATA UPSERT
001500*               ROUTINE LDGMUPD.  CALLED ONCE PER RESOURCE BY
001600*               THE LEDGER DIGEST DRIVER LDGMAIN.
001700*
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------*
002100* LDG0011 14/03/1988 RTANAKA  - INITIAL VERSION.
002200*----------------------------------------------------------------*
002300* LDG0023 04/02/1994 RTANAKA  - RAISE LK-EDIG-EVENT-TABLE LIMIT
002400*                              TO 50 (SEE LDGDIG COPYBOOK) - FOLD
002500*                              LOOP UNCHANGED BY THIS.
002600*----------------------------------------------------------------*
002700* LDG0036 19/08/1999 PKOH     - Y2K REVIEW - NO DATE COMPARISON
002800*                              OR ARITHMETIC IN THIS PROGRAM, NO
002900*                              CHANGE REQUIRED. SIGNED OFF PER
003000*                              LDG-Y2K-004.
003100*----------------------------------------------------------------*
003200* LDG0048 07/05/2003 SNAIR    - ADD RUN-DATE BANNER DISPLAY TO
003300*                              BRING THIS PROGRAM IN LINE WITH
003400*                              THE REST OF THE LDGxxxx FAMILY,
003500*                              PER SHOP STANDARDS REVIEW LDG-029.
003600*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                   UPSI-0 IS UPSI-SWITCH-0
004600                     ON STATUS IS U0-ON
004700                     OFF STATUS IS U0-OFF.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*                                NO FILES - THIS ROUTINE FOLDS
005200*                                DATA PASSED TO IT BY THE CALLER
005300*                                AND OWNS NO I-O OF ITS OWN.
005400
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM LDGEDIG   **".
006600
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 01  WK-C-COMMON.
006900     COPY LDGCMW.
007000
007100 01  WK-C-DATE-AREA.
007200     COPY LDGDAT.
007300
007400*****************
007500 LINKAGE SECTION.
007600*****************
007700 01  LK-EDIG-LINKAGE.
007800     COPY LDGDIG.
007900
008000 EJECT
008100********************************************
008200 PROCEDURE DIVISION USING LK-EDIG-RECORD.
008300********************************************
008400 MAIN-MODULE.
008500     MOVE "19"            TO LDG-RUN-DATE-CEN.
008600     ACCEPT LDG-RUN-DATE-YMD FROM DATE.
008700     PERFORM A000-FOLD-EVENT-LIST
008800        THRU A099-FOLD-EVENT-LIST-EX.
008900     GOBACK.
009000
009100*---------------------------------------------------------------*
009200 A000-FOLD-EVENT-LIST.
009300*---------------------------------------------------------------*
009400     MOVE    SPACES                  TO    LK-EDIG-OUTPUT-FLAT.
009500
009600     IF      LK-EDIG-EVENT-COUNT     NOT GREATER THAN ZERO
009700             GO TO A099-FOLD-EVENT-LIST-EX.
009800
009900     PERFORM B000-FOLD-ONE-EVENT
010000        THRU B099-FOLD-ONE-EVENT-EX
010100        VARYING LK-EDIG-EVENT-IDX FROM 1 BY 1
010200          UNTIL LK-EDIG-EVENT-IDX > LK-EDIG-EVENT-COUNT.
010300
010400*---------------------------------------------------------------*
010500 A099-FOLD-EVENT-LIST-EX.
010600*---------------------------------------------------------------*
010700     EXIT.
010800
010900*---------------------------------------------------------------*
011000*  FOLD ONE MORE EVENT INTO THE DIGEST - EACH EVENT IN TURN
011100*  OVERWRITES THE DIGEST WITH ITS OWN RESOURCE ID AND EVENT-DATA,
011200*  SO AFTER THE LAST EVENT IN THE ORDERED TABLE HAS BEEN FOLDED
011300*  IN, THE DIGEST HOLDS THE MOST-RECENTLY-SEEN EVENT-DATA.
011400*---------------------------------------------------------------*
011500 B000-FOLD-ONE-EVENT.
011600*---------------------------------------------------------------*
011700     MOVE  LK-EDIG-EVT-EXT-ID (LK-EDIG-EVENT-IDX)
011800       TO  LK-EDIG-DIGEST-EXT-ID.
011900     MOVE  LK-EDIG-EVT-EVENT-DATA (LK-EDIG-EVENT-IDX)
012000       TO  LK-EDIG-DIGEST-EVENT-DATA.
012100
012200*---------------------------------------------------------------*
012300 B099-FOLD-ONE-EVENT-EX.
012400*---------------------------------------------------------------*
012500     EXIT.
012600
012700******************************************************************
012800************** END OF PROGRAM SOURCE -  LDGEDIG ***************
012900******************************************************************
