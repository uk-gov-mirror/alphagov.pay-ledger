000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LDGTSUM.
000500 AUTHOR.         R TANAKA.
000600 INSTALLATION.   IBM-AS400 PRODUCTION LIBRARY COMLIB.
000700 DATE-WRITTEN.   04 APR 1988.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL - PRODUCTION LIBRARY.
001000*
001100*DESCRIPTION :  TRANSACTION SUMMARY STATISTICS REPORT.  CALLED
001200*               WITH THE SAME TRANSACTION-SUMMARY-PARAMS FILTER
001300*               AS LDGPCNT.  SCANS TRANSACTIONS-IN TWICE - ONCE
001400*               RESTRICTED TO TYPE PAYMENT, ONCE TO TYPE REFUND
001500*               - ACCUMULATING A COUNT AND A PENCE TOTAL EACH
001600*               TIME, THEN WRITES ONE SUMMARY-REPORT-OUT ROW
001700*               CARRYING BOTH TOTALS PLUS THEIR NET DIFFERENCE.
001800*
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*----------------------------------------------------------------*
002200* LDG0017 04/04/1988 RTANAKA  - INITIAL VERSION.
002300*----------------------------------------------------------------*
002400* LDG0030 15/06/1996 RTANAKA  - NET-TOTAL-AMOUNT ADDED AS
002500*                              PAYMENTS-TOTAL-AMOUNT LESS
002600*                              REFUNDS-TOTAL-AMOUNT - SEE LDGTSR
002700*                              COPYBOOK HISTORY AND THE LEDGER
002800*                              BUILD BOOK OPEN DECISION NOTE.
002900*----------------------------------------------------------------*
003000* LDG0041 19/08/1999 PKOH     - Y2K REVIEW - FROM-DATE/TO-DATE
003100*                              COMPARISONS ARE PLAIN ALPHANUMERIC
003200*                              ON THE FULL ISO-8601 STRING, NO
003300*                              2-DIGIT YEAR WINDOW ANYWHERE IN
003400*                              THIS PROGRAM. SIGNED OFF PER
003500*                              LDG-Y2K-004.
003600*----------------------------------------------------------------*
003700* LDG0053 18/06/2003 SNAIR    - SHARE ONE SCAN PARAGRAPH BETWEEN
003800*                              THE PAYMENT AND REFUND PASSES
003900*                              (WK-C-PASS-TYPE DRIVES THE TYPE
004000*                              TEST) RATHER THAN TWO NEAR-
004100*                              IDENTICAL COPIES, AFTER A REVIEW
004200*                              COMMENT ON LDG-HD-1171.
004300*----------------------------------------------------------------*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                   C01 IS TOP-OF-FORM
005300                   UPSI-0 IS UPSI-SWITCH-0
005400                     ON STATUS IS U0-ON
005500                     OFF STATUS IS U0-OFF.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT TRANSACTIONS-IN          ASSIGN TO
006000                                         DATABASE-TRANSACTIONS-IN
006100             ORGANIZATION IS SEQUENTIAL
006200             FILE STATUS IS WK-C-FILE-STATUS.
006300
006400     SELECT SUMMARY-REPORT-OUT       ASSIGN TO
006500                                    DATABASE-SUMMARY-REPORT-OUT
006600             ORGANIZATION IS SEQUENTIAL
006700             FILE STATUS IS WK-C-FILE-STATUS.
006800
006900***************
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300**************
007400 FD  TRANSACTIONS-IN
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS WK-C-TRANSACTIONS-IN.
007700 01  WK-C-TRANSACTIONS-IN.
007800     COPY LDGTRN.
007900
008000 FD  SUMMARY-REPORT-OUT
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS WK-C-SUMMARY-REPORT-OUT.
008300 01  WK-C-SUMMARY-REPORT-OUT        PIC X(61).
008400
008500*************************
008600 WORKING-STORAGE SECTION.
008700*************************
008800 01  FILLER                          PIC X(24)        VALUE
008900     "** PROGRAM LDGTSUM   **".
009000
009100* ------------------ PROGRAM WORKING STORAGE -------------------*
009200 01  WK-C-COMMON.
009300     COPY LDGCMW.
009400
009500 01  WK-C-DATE-AREA.
009600     COPY LDGDAT.
009700
009800 01  WK-C-REPORT-AREA.
009900     COPY LDGTSR.
010000
010100 01  WK-C-MORE-RECORDS-SW             PIC X(01).
010200     88  WK-C-MORE-RECORDS                    VALUE "Y".
010300     88  WK-C-NO-MORE-RECORDS                 VALUE "N".
010400
010500 01  WK-C-FILTER-MATCH-SW             PIC X(01).
010600     88  WK-C-FILTER-MATCHED                  VALUE "Y".
010700     88  WK-C-FILTER-NOT-MATCHED              VALUE "N".
010800
010900*-----------------------------------------------------------------
011000* ONE PASS'S WORKING TYPE AND ACCUMULATORS - RESET BY THE
011100* PAYMENT PASS AND AGAIN BY THE REFUND PASS, THEN COPIED INTO
011200* THE MATCHING LDG-STATS- GROUP ONCE THE PASS HAS FINISHED.
011300*-----------------------------------------------------------------
011400 01  WK-C-PASS-TYPE                   PIC X(07).
011500 01  WK-C-PASS-COUNT                  PIC S9(09) COMP.
011600 01  WK-C-PASS-TOTAL-AMT              PIC S9(11) COMP-3.
011700
011800*****************
011900 LINKAGE SECTION.
012000*****************
012100 01  LK-PRM-LINKAGE.
012200     COPY LDGPRM.
012300
012400 EJECT
012500********************************************
012600 PROCEDURE DIVISION USING LK-PRM-RECORD.
012700********************************************
012800 MAIN-MODULE.
012900     MOVE "19"                    TO LDG-RUN-DATE-CEN.
013000     ACCEPT LDG-RUN-DATE-YMD      FROM DATE.
013100     DISPLAY "LDGTSUM - TRANSACTION SUMMARY RUN STARTING "
013200              LDG-RUN-DATE.
013300
013400     PERFORM A000-INITIALIZE
013500        THRU A099-INITIALIZE-EX.
013600
013700     PERFORM B000-RUN-PAYMENT-PASS
013800        THRU B099-RUN-PAYMENT-PASS-EX.
013900
014000     PERFORM B500-RUN-REFUND-PASS
014100        THRU B599-RUN-REFUND-PASS-EX.
014200
014300     PERFORM D000-COMPUTE-AND-WRITE-REPORT
014400        THRU D099-COMPUTE-AND-WRITE-REPORT-EX.
014500
014600     DISPLAY "LDGTSUM - RUN COMPLETE".
014700
014800     GOBACK.
014900
015000*---------------------------------------------------------------*
015100 A000-INITIALIZE.
015200*---------------------------------------------------------------*
015300     MOVE ZERO TO LDG-STATS-PAY-COUNT
015400                  LDG-STATS-PAY-TOTAL-AMT
015500                  LDG-STATS-REF-COUNT
015600                  LDG-STATS-REF-TOTAL-AMT
015700                  LDG-STATS-NET-TOTAL-AMT.
015800
015900 A099-INITIALIZE-EX.
016000     EXIT.
016100
016200*---------------------------------------------------------------*
016300*  PASS ONE - TYPE PAYMENT - COUNT AND PENCE TOTAL.
016400*---------------------------------------------------------------*
016500 B000-RUN-PAYMENT-PASS.
016600*---------------------------------------------------------------*
016700     MOVE "PAYMENT"                TO WK-C-PASS-TYPE.
016800     MOVE ZERO                     TO WK-C-PASS-COUNT
016900                                       WK-C-PASS-TOTAL-AMT.
017000
017100     PERFORM C000-SCAN-TRANSACTIONS
017200        THRU C099-SCAN-TRANSACTIONS-EX.
017300
017400     MOVE WK-C-PASS-COUNT          TO LDG-STATS-PAY-COUNT.
017500     MOVE WK-C-PASS-TOTAL-AMT      TO LDG-STATS-PAY-TOTAL-AMT.
017600
017700 B099-RUN-PAYMENT-PASS-EX.
017800     EXIT.
017900
018000*---------------------------------------------------------------*
018100*  PASS TWO - TYPE REFUND - SAME FILTER, SAME SCAN PARAGRAPH.
018200*---------------------------------------------------------------*
018300 B500-RUN-REFUND-PASS.
018400*---------------------------------------------------------------*
018500     MOVE "REFUND "                TO WK-C-PASS-TYPE.
018600     MOVE ZERO                     TO WK-C-PASS-COUNT
018700                                       WK-C-PASS-TOTAL-AMT.
018800
018900     PERFORM C000-SCAN-TRANSACTIONS
019000        THRU C099-SCAN-TRANSACTIONS-EX.
019100
019200     MOVE WK-C-PASS-COUNT          TO LDG-STATS-REF-COUNT.
019300     MOVE WK-C-PASS-TOTAL-AMT      TO LDG-STATS-REF-TOTAL-AMT.
019400
019500 B599-RUN-REFUND-PASS-EX.
019600     EXIT.
019700
019800*---------------------------------------------------------------*
019900*  ONE FULL SCAN OF TRANSACTIONS-IN - OPEN, READ-AND-TEST EVERY
020000*  RECORD, CLOSE. SHARED BY BOTH PASSES - WK-C-PASS-TYPE TELLS
020100*  C210-MATCHES-FILTER WHICH TYPE THIS PASS IS COUNTING.
020200*---------------------------------------------------------------*
020300 C000-SCAN-TRANSACTIONS.
020400*---------------------------------------------------------------*
020500     OPEN INPUT TRANSACTIONS-IN.
020600     IF NOT WK-C-SUCCESSFUL
020700         DISPLAY "LDGTSUM - OPEN FILE ERROR - TRANSACTIONS-IN"
020800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020900         GO TO Y900-ABNORMAL-TERMINATION
021000     END-IF.
021100
021200     PERFORM C100-READ-NEXT-TRANSACTION
021300        THRU C199-READ-NEXT-TRANSACTION-EX.
021400
021500     PERFORM C200-PROCESS-ONE-TRANSACTION
021600        THRU C299-PROCESS-ONE-TRANSACTION-EX
021700          UNTIL WK-C-NO-MORE-RECORDS.
021800
021900     CLOSE TRANSACTIONS-IN.
022000
022100 C099-SCAN-TRANSACTIONS-EX.
022200     EXIT.
022300
022400*---------------------------------------------------------------*
022500 C100-READ-NEXT-TRANSACTION.
022600*---------------------------------------------------------------*
022700     SET WK-C-MORE-RECORDS         TO TRUE.
022800     READ TRANSACTIONS-IN
022900         AT END SET WK-C-NO-MORE-RECORDS TO TRUE
023000     END-READ.
023100
023200 C199-READ-NEXT-TRANSACTION-EX.
023300     EXIT.
023400
023500*---------------------------------------------------------------*
023600 C200-PROCESS-ONE-TRANSACTION.
023700*---------------------------------------------------------------*
023800     PERFORM C210-MATCHES-FILTER
023900        THRU C219-MATCHES-FILTER-EX.
024000
024100     IF WK-C-FILTER-MATCHED
024200         ADD 1 TO WK-C-PASS-COUNT
024300         ADD LDGTRN-AMOUNT TO WK-C-PASS-TOTAL-AMT
024400     END-IF.
024500
024600     PERFORM C100-READ-NEXT-TRANSACTION
024700        THRU C199-READ-NEXT-TRANSACTION-EX.
024800
024900 C299-PROCESS-ONE-TRANSACTION-EX.
025000     EXIT.
025100
025200*---------------------------------------------------------------*
025300*  CURRENT PASS'S TYPE, THE SUPPLIED DATE RANGE (BOTH BOUNDS
025400*  INCLUSIVE) AND - WHEN SUPPLIED - ONE GATEWAY ACCOUNT ID.
025500*---------------------------------------------------------------*
025600 C210-MATCHES-FILTER.
025700*---------------------------------------------------------------*
025800     SET WK-C-FILTER-NOT-MATCHED   TO TRUE.
025900
026000     IF LDGTRN-TYPE NOT = WK-C-PASS-TYPE
026100         GO TO C219-MATCHES-FILTER-EX
026200     END-IF.
026300
026400     IF LK-PRM-ACCOUNT-ID NOT = SPACES
026500         IF LDGTRN-GATEWAY-ACCT-ID NOT = LK-PRM-ACCOUNT-ID
026600             GO TO C219-MATCHES-FILTER-EX
026700         END-IF
026800     END-IF.
026900
027000     IF LDGTRN-CREATED-DATE < LK-PRM-FROM-DATE
027100         GO TO C219-MATCHES-FILTER-EX
027200     END-IF.
027300
027400     IF LDGTRN-CREATED-DATE > LK-PRM-TO-DATE
027500         GO TO C219-MATCHES-FILTER-EX
027600     END-IF.
027700
027800     SET WK-C-FILTER-MATCHED       TO TRUE.
027900
028000 C219-MATCHES-FILTER-EX.
028100     EXIT.
028200
028300*---------------------------------------------------------------*
028400*  NET-TOTAL-AMOUNT IS PAYMENTS-TOTAL-AMOUNT LESS REFUNDS-
028500*  TOTAL-AMOUNT - THE "NET RECEIVED" READING, SEE COPYBOOK
028600*  HISTORY. MOVE THE THREE PAIRS INTO THE REPORT RECORD AND
028700*  WRITE THE SINGLE OUTPUT ROW.
028800*---------------------------------------------------------------*
028900 D000-COMPUTE-AND-WRITE-REPORT.
029000*---------------------------------------------------------------*
029100     COMPUTE LDG-STATS-NET-TOTAL-AMT =
029200             LDG-STATS-PAY-TOTAL-AMT - LDG-STATS-REF-TOTAL-AMT.
029300
029400     MOVE LDG-STATS-PAY-COUNT      TO LDGTSR-PAYMENTS-COUNT.
029500     MOVE LDG-STATS-PAY-TOTAL-AMT  TO LDGTSR-PAYMENTS-TOTAL-AMT.
029600     MOVE LDG-STATS-REF-COUNT      TO LDGTSR-REFUNDS-COUNT.
029700     MOVE LDG-STATS-REF-TOTAL-AMT  TO LDGTSR-REFUNDS-TOTAL-AMT.
029800     MOVE LDG-STATS-NET-TOTAL-AMT  TO LDGTSR-NET-TOTAL-AMT.
029900
030000     OPEN OUTPUT SUMMARY-REPORT-OUT.
030100     IF NOT WK-C-SUCCESSFUL
030200         DISPLAY "LDGTSUM - OPEN FILE ERROR - "
030300                 "SUMMARY-REPORT-OUT"
030400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030500         GO TO Y900-ABNORMAL-TERMINATION
030600     END-IF.
030700
030800     WRITE WK-C-SUMMARY-REPORT-OUT FROM LDGTSR-RECORD.
030900     IF NOT WK-C-SUCCESSFUL
031000         DISPLAY "LDGTSUM - WRITE ERROR - SUMMARY-REPORT-OUT"
031100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031200     END-IF.
031300
031400     CLOSE SUMMARY-REPORT-OUT.
031500
031600 D099-COMPUTE-AND-WRITE-REPORT-EX.
031700     EXIT.
031800
031900*---------------------------------------------------------------*
032000*                   PROGRAM SUBROUTINE                          *
032100*---------------------------------------------------------------*
032200 Y900-ABNORMAL-TERMINATION.
032300     GOBACK.
032400
032500******************************************************************
032600************** END OF PROGRAM SOURCE -  LDGTSUM ***************
032700******************************************************************
